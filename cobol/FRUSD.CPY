000100******************************************************************        
000200* FRUSD.CPY                                                      *        
000300*                                                                *        
000400* REGISTRO DE LA TABLA DE REFERENCIA ESTADOS UNIDOS (US)         *        
000500* (FD USREFDAT).                                                 *        
000600* 12 CAMPOS, TODOS OBLIGATORIOS, YA ESTANDARIZADOS POR           *        
000700* 210-ESTANDARIZA-REFERENCIA. INCLUYE VISTA PLANA                *        
000800* (REDEFINES) PARA PARTIR EL RENGLON DE ENCABEZADOS.             *        
000900*                                                                *        
001000* 19/09/89 MCHV DS-0033  CREACION INICIAL DEL COPY.              *        
001100* 18/03/08 ERDG DS-0171  ENCABEZADO PASADO A CAJA CERRADA,       *        
001200*                        AL ESTILO DEL TALLER.                   *        
001300******************************************************************        
001400 01  FR-US-RECORD.                                                        
001500     02  FRUS-PL                  PIC X(04).                              
001600     02  FRUS-BU                  PIC X(10).                              
001700     02  FRUS-TYPE                PIC X(15).                              
001800     02  FRUS-EXCLUSION-PARTY-ID  PIC X(12).                              
001900     02  FRUS-EXCLUSION-LEVEL     PIC X(15).                              
002000     02  FRUS-PG-EXCLUSION-ELIGIBLE-LIST-PARTY-ID PIC X(12).              
002100     02  FRUS-LOC-ID              PIC X(12).                              
002200     02  FRUS-ELICPES             PIC X(15).                              
002300     02  FRUS-PN-PL               PIC X(04).                              
002400     02  FRUS-BU-1                PIC X(10).                              
002500     02  FRUS-COMMON-PL           PIC X(04).                              
002600     02  FRUS-COMMON-PN-PL        PIC X(04).                              
002700     02  FILLER                       PIC X(40).                          
002800* VISTA PLANA DEL RENGLON DE ENCABEZADOS (COMA-DELIMITADO,                
002900* SOLO SE USA EN EL PRIMER RENGLON DEL ARCHIVO).                          
003000 01  FR-US-RECORD-FLAT REDEFINES FR-US-RECORD                             
003100                                    PIC X(157).                           
