000100******************************************************************        
000200* FRCDD.CPY                                                      *        
000300*                                                                *        
000400* REGISTRO DEL CALENDARIO DE DIAS DE REPORTE CANADA (CA)         *        
000500* (FD CADAYDAT).  UN RENGLON POR FECHA CALENDARIO, SIN           *        
000600* ENCABEZADO -- CADA RENGLON YA VIENE EN FORMATO FIJO.           *        
000700*                                                                *        
000800* 08/11/91 PEDR DS-0075  CREACION INICIAL DEL COPY.              *        
000900* 17/06/97 MCHV DS-0098  RENGLON DE 13 POSICIONES EXACTAS,       *        
001000*                        SIN FILLER DE RELLENO -- EL             *        
001100*                        EXTRACTO DE CA NO TRAE BYTES DE         *        
001200*                        MAS EN ESTE ARCHIVO Y NO SE LE          *        
001300*                        AGREGA NINGUNO AQUI.                    *        
001400* 18/03/08 ERDG DS-0171  ENCABEZADO PASADO A CAJA CERRADA,       *        
001500*                        AL ESTILO DEL TALLER.                   *        
001600******************************************************************        
001700 01  FR-CA-DIAS-RECORD.                                                   
001800     02  RPT-DATE                     PIC X(10).                          
001900     02  RPT-DAYS                     PIC 9(03).                          
