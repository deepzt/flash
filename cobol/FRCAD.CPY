000100******************************************************************        
000200* FRCAD.CPY                                                      *        
000300*                                                                *        
000400* REGISTRO DE LA TABLA DE REFERENCIA CANADA (CA)                 *        
000500* (FD CAREFDAT).                                                 *        
000600* 12 CAMPOS, TODOS OBLIGATORIOS, YA ESTANDARIZADOS POR           *        
000700* 210-ESTANDARIZA-REFERENCIA. INCLUYE VISTA PLANA                *        
000800* (REDEFINES) PARA PARTIR EL RENGLON DE ENCABEZADOS.             *        
000900*                                                                *        
001000* 19/09/89 MCHV DS-0033  CREACION INICIAL DEL COPY.              *        
001100* 18/03/08 ERDG DS-0171  ENCABEZADO PASADO A CAJA CERRADA,       *        
001200*                        AL ESTILO DEL TALLER.                   *        
001300******************************************************************        
001400 01  FR-CA-RECORD.                                                        
001500     02  FRCA-PL                  PIC X(04).                              
001600     02  FRCA-BU                  PIC X(10).                              
001700     02  FRCA-TYPE                PIC X(15).                              
001800     02  FRCA-EXCLUSION-PARTY-ID  PIC X(12).                              
001900     02  FRCA-EXCLUSION-LEVEL     PIC X(15).                              
002000     02  FRCA-PG-EXCLUSION-ELIGIBLE-LIST-PARTY-ID PIC X(12).              
002100     02  FRCA-LOC-ID              PIC X(12).                              
002200     02  FRCA-ELICPES             PIC X(15).                              
002300     02  FRCA-PN-PL               PIC X(04).                              
002400     02  FRCA-BU-1                PIC X(10).                              
002500     02  FRCA-COMMON-PL           PIC X(04).                              
002600     02  FRCA-COMMON-PN-PL        PIC X(04).                              
002700     02  FILLER                       PIC X(40).                          
002800* VISTA PLANA DEL RENGLON DE ENCABEZADOS (COMA-DELIMITADO,                
002900* SOLO SE USA EN EL PRIMER RENGLON DEL ARCHIVO).                          
003000 01  FR-CA-RECORD-FLAT REDEFINES FR-CA-RECORD                             
003100                                    PIC X(157).                           
