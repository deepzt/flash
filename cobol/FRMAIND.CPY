000100******************************************************************        
000200* FRMAIND.CPY                                                    *        
000300*                                                                *        
000400* REGISTRO DEL EXTRACTO PRINCIPAL DE TRANSACCIONES FLASH         *        
000500* (FD MAINDATA).  21 CAMPOS OBLIGATORIOS + 3 OPCIONALES,         *        
000600* YA ESTANDARIZADOS POR 200-ESTANDARIZA-PRINCIPAL. INCLUYE       *        
000700* VISTA PLANA (REDEFINES) PARA PARTIR EL RENGLON DE              *        
000800* ENCABEZADOS POR COMA (UNSTRING).                               *        
000900*                                                                *        
001000* 14/03/89 RARZ DS-0001  CREACION INICIAL DEL COPY.              *        
001100* 21/04/06 ERDG DS-0162  ULTIMA REVISION DE CAMPOS OPCIONALES.   *        
001200* 18/03/08 ERDG DS-0171  ENCABEZADO PASADO A CAJA CERRADA,       *        
001300*                        AL ESTILO DEL TALLER.                   *        
001400******************************************************************        
001500 01  FR-MAIN-RECORD.                                                      
001600     02  FRMT-SRC-SYS-KY          PIC X(10).                              
001700     02  FRMT-CROSS-SOURCED       PIC X(03).                              
001800     02  FRMT-BDE-FLAG            PIC X(03).                              
001900     02  FRMT-MSP-FLAG            PIC X(03).                              
002000     02  FRMT-REPORTING-TYPE      PIC X(20).                              
002100     02  FRMT-PRODUCT-LINE        PIC X(04).                              
002200     02  FRMT-RESELLER-PARTY-ID   PIC X(12).                              
002300     02  FRMT-DISTRIBUTOR-PARTY-ID PIC X(12).                             
002400     02  FRMT-FISCAL-MONTH        PIC X(07).                              
002500     02  FRMT-NDP-TOTAL-USD       PIC S9(11)V99.                          
002600     02  FRMT-NET-TOTAL-USD       PIC S9(11)V99.                          
002700     02  FRMT-UPFRONT-DISCOUNT-AMT-USD PIC S9(11)V99.                     
002800     02  FRMT-BACKEND-DISCOUNT-AMT-USD PIC S9(11)V99.                     
002900     02  FRMT-DATA-TYPE           PIC X(15).                              
003000     02  FRMT-BACKEND-DEAL-1      PIC X(15).                              
003100     02  FRMT-INVOICE-NUMBER      PIC X(15).                              
003200     02  FRMT-HPE-SALES-ORDER-NUMBER PIC X(15).                           
003300     02  FRMT-NET-TOTAL-LC        PIC S9(11)V99.                          
003400     02  FRMT-BACKEND-DISCOUNT-AMT-LC PIC S9(11)V99.                      
003500     02  FRMT-UPFRONT-DISCOUNT-AMT-LC PIC S9(11)V99.                      
003600     02  FRMT-NDP-TOTAL-LC        PIC S9(11)V99.                          
003700     02  FRMT-DISTRIBUTOR-PARTY-NAME PIC X(40).                           
003800     02  FRMT-RESELLER-PARTY-NAME PIC X(40).                              
003900     02  FRMT-PRODUCT-NUMBER      PIC X(18).                              
004000     02  FILLER                       PIC X(14).                          
004100* VISTA PLANA DEL RENGLON DE ENCABEZADOS (COMA-DELIMITADO,                
004200* SOLO SE USA EN EL PRIMER RENGLON DEL ARCHIVO).                          
004300 01  FR-MAIN-RECORD-FLAT REDEFINES FR-MAIN-RECORD                         
004400                                    PIC X(350).                           
