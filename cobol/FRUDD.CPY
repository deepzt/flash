000100******************************************************************        
000200* FRUDD.CPY                                                      *        
000300*                                                                *        
000400* REGISTRO DEL CALENDARIO DE DIAS DE REPORTE ESTADOS             *        
000500* UNIDOS (US) (FD USDAYDAT).  UN RENGLON POR FECHA               *        
000600* CALENDARIO, SIN ENCABEZADO -- CADA RENGLON YA VIENE            *        
000700* EN FORMATO FIJO.                                               *        
000800*                                                                *        
000900* 08/11/91 PEDR DS-0075  CREACION INICIAL DEL COPY.              *        
001000* 17/06/97 MCHV DS-0098  RENGLON DE 13 POSICIONES EXACTAS,       *        
001100*                        SIN FILLER DE RELLENO -- EL             *        
001200*                        EXTRACTO DE US NO TRAE BYTES DE         *        
001300*                        MAS EN ESTE ARCHIVO Y NO SE LE          *        
001400*                        AGREGA NINGUNO AQUI.                    *        
001500* 18/03/08 ERDG DS-0171  ENCABEZADO PASADO A CAJA CERRADA,       *        
001600*                        AL ESTILO DEL TALLER.                   *        
001700******************************************************************        
001800 01  FR-US-DIAS-RECORD.                                                   
001900     02  RPT-DATE                     PIC X(10).                          
002000     02  RPT-DAYS                     PIC 9(03).                          
