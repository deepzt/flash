000100******************************************************************        
000200* FRHMAPD.CPY                                                    *        
000300*                                                                *        
000400* CATALOGO DE CAMPOS CANONICOS ACEPTADOS PARA ESTANDARIZAR       *        
000500* ENCABEZADOS DEL EXTRACTO PRINCIPAL (FR-CONTR-PRINCIPAL) Y      *        
000600* DE LAS TABLAS DE REFERENCIA CA/US (FR-CONTR-REFEREN).          *        
000700* TABLA POR DEFECTO (EL CONTRATO), CARGADA POR LITERAL AL        *        
000800* ESTILO TABLA-DIAS/DIA-FIN-MES.  COPY EN WORKING-STORAGE        *        
000900* DE FLASHRPT.                                                   *        
001000*                                                                *        
001100* 14/03/89 RARZ DS-0001  CREACION INICIAL DEL COPY.              *        
001200* 09/02/99 PEDR DS-0098  AGREGADA COLUMNA TITULO (VARIANTE).     *        
001300* 21/04/06 ERDG DS-0162  ULTIMA REVISION DE CAMPOS OPCIONALES.   *        
001400* 18/03/08 ERDG DS-0170  CORREGIDA LA BANDERA DE CONTINUACION    *        
001500*                        DE AMBAS TABLAS LITERALES: DEBE IR EN   *        
001600*                        LA COLUMNA 7, NO EN LA 13.              *        
001700* 02/06/08 ERDG DS-0190  EL ANCHO DE RENGLON DE CONTINUACION NO  *        
001800*                        LLEGABA A LA COLUMNA 72: EL RELLENO DE  *        
001900*                        ESPACIOS SE COLABA COMO DATO DEL LITERAL*        
002000*                        Y DESCUADRABA LAS TABLAS. RE-ARMADAS LAS*        
002100*                        DOS TABLAS A 1992/996 CARACTERES EXACTOS*        
002200******************************************************************        
002300* TABLA PRINCIPAL: 24 CAMPOS (21 OBLIGATORIOS + 3 OPCIONALES)             
002400* DEL EXTRACTO DE TRANSACCIONES FLASH.  CADA RENGLON DE 83                
002500* POSICIONES TRAE EL NOMBRE CANONICO, LA VARIANTE EN TITULO               
002600* Y LA BANDERA OBL/OPC.                                                   
002700       01  FR-CONTR-PRINCIPAL.                                            
002800           02  FILLER PIC X(1992) VALUE                                   
002900               'SRC-SYS-KY                              Src Sys Ky        
003000-              '                              OBLCROSS-SOURCED            
003100-              '                       Cross Sourced                      
003200-              '             OBLBDE-FLAG                                  
003300-              '      Bde Flag                                OBLM        
003400-              'SP-FLAG                                Msp Flag           
003500-              '                             OBLREPORTING-TYPE            
003600-              '                      Reporting Type                      
003700-              '            OBLPRODUCT-LINE                               
003800-              '     Product Line                            OBLRE        
003900-              'SELLER-PARTY-ID                       Reseller Par        
004000-              'ty Id                       OBLDISTRIBUTOR-PARTY-I        
004100-              'D                    Distributor Party Id                 
004200-              '           OBLFISCAL-MONTH                                
004300-              '    Fiscal Month                            OBLNDP        
004400-              '-TOTAL-USD                           Ndp Total Usd        
004500-              '                           OBLNET-TOTAL-USD               
004600-              '                    Net Total Usd                         
004700-              '          OBLUPFRONT-DISCOUNT-AMT-USD                     
004800-              '   Upfront Discount Amt Usd                OBLBACK        
004900-              'END-DISCOUNT-AMT-USD                Backend Discou        
005000-              'nt Amt Usd                OBLDATA-TYPE                    
005100-              '                   Data Type                              
005200-              '         OBLBACKEND-DEAL-1                                
005300-              '  Backend Deal 1                          OBLINVOI        
005400-              'CE-NUMBER                          Invoice Number         
005500-              '                         OBLHPE-SALES-ORDER-NUMBER        
005600-              '                  Hpe Sales Order Number                  
005700-              '        OBLNET-TOTAL-LC                                   
005800-              ' Net Total Lc                            OBLBACKEN        
005900-              'D-DISCOUNT-AMT-LC                 Backend Discount        
006000-              ' Amt Lc                 OBLUPFRONT-DISCOUNT-AMT-LC        
006100-              '                 Upfront Discount Amt Lc                  
006200-              '       OBLNDP-TOTAL-LC                                    
006300-              'Ndp Total Lc                            OBLDISTRIB        
006400-              'UTOR-PARTY-NAME                  Distributor Party        
006500-              ' Name                  OPCRESELLER-PARTY-NAME             
006600-              '                Reseller Party Name                       
006700-              '      OPCPRODUCT-NUMBER                          P        
006800-              'roduct Number                          OPC'.              
006900       01  FR-CONTR-PRINCIPAL-TABLA REDEFINES FR-CONTR-PRINCIPAL.         
007000           02  FR-CONTR-PRINCIPAL-FILA OCCURS 24 TIMES                    
007100                   INDEXED BY FR-CP-IX.                                   
007200               05  FR-CONTR-PRINCIPAL-CANON  PIC X(40).                   
007300               05  FR-CONTR-PRINCIPAL-TITU   PIC X(40).                   
007400               05  FR-CONTR-PRINCIPAL-FLAG   PIC X(03).                   
007500                                                                          
007600* TABLA DE REFERENCIA: 12 CAMPOS, TODOS OBLIGATORIOS, COMUNES             
007700* A LAS TABLAS DE REFERENCIA CA Y US.                                     
007800       01  FR-CONTR-REFEREN.                                              
007900           02  FILLER PIC X(996) VALUE                                    
008000               'PL                                      Pl                
008100-              '                              OBLBU                       
008200-              '                       Bu                                 
008300-              '             OBLTYPE                                      
008400-              '      Type                                    OBLE        
008500-              'XCLUSION-PARTY-ID                      Exclusion P        
008600-              'arty Id                      OBLEXCLUSION-LEVEL           
008700-              '                      Exclusion Level                     
008800-              '            OBLPG-EXCLUSION-ELIGIBLE-LIST-PARTY-ID        
008900-              '     Pg Exclusion Eligible List Party Id     OBLLO        
009000-              'C-ID                                  Loc Id              
009100-              '                            OBLELICPES                    
009200-              '                     Elicpes                              
009300-              '           OBLPN-PL                                       
009400-              '    Pn Pl                                   OBLBU-        
009500-              '1                                    Bu 1                 
009600-              '                           OBLCOMMON-PL                   
009700-              '                    Common Pl                             
009800-              '          OBLCOMMON-PN-PL                                 
009900-              '   Common Pn Pl                            OBL'.          
010000       01  FR-CONTR-REFEREN-TABLA REDEFINES FR-CONTR-REFEREN.             
010100           02  FR-CONTR-REFEREN-FILA OCCURS 12 TIMES                      
010200                   INDEXED BY FR-CR-IX.                                   
010300               05  FR-CONTR-REFEREN-CANON  PIC X(40).                     
010400               05  FR-CONTR-REFEREN-TITU   PIC X(40).                     
010500               05  FR-CONTR-REFEREN-FLAG   PIC X(03).                     
