000100******************************************************************        
000200*  FECHA       : 14/03/1989                                      *        
000300*  PROGRAMADOR : R. ARZATE (RARZ)                                *        
000400*  APLICACION  : REPORTES FINANCIEROS - FLASH REPORT             *        
000500*  PROGRAMA    : FLASHRPT                                        *        
000600*  TIPO        : BATCH                                           *        
000700*  DESCRIPCION : RECIBE LOS SIETE ARCHIVOS DE ENTRADA DEL CORTE  *        
000800*              : FLASH, ESTANDARIZA LOS ENCABEZADOS DEL EXTRACTO *        
000900*              : PRINCIPAL Y DE LAS TABLAS DE REFERENCIA CA/US   *        
001000*              : CONTRA EL CATALOGO DE CAMPOS CANONICOS, VALIDA  *        
001100*              : QUE LOS CAMPOS OBLIGATORIOS ESTEN PRESENTES Y   *        
001200*              : BUSCA EN LOS CALENDARIOS DE DIAS DE REPORTE EL  *        
001300*              : VALOR CORRESPONDIENTE A LA FECHA DE CORRIDA.    *        
001400*  ARCHIVOS    : MAINDATA=E,CAREFDAT=E,USREFDAT=E,CADAYDAT=E     *        
001500*              : USDAYDAT=E,S3RAWDAT=E,REBATDAT=E,RUNLOGDD=S     *        
001600*  ACCION (ES) : E=ENTRADA, S=SALIDA                             *        
001700*  INSTALADO   : 02/05/1989                                      *        
001800*  BPM/RATIONAL: 100417                                          *        
001900*  NOMBRE      : INTAKE Y VALIDACION DE CORTE FLASH REPORT       *        
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.                    FLASHRPT.                                 
002300 AUTHOR.                        R. ARZATE.                                
002400 INSTALLATION.                  DEPTO DE SISTEMAS - FINANZAS.             
002500 DATE-WRITTEN.                  14/03/1989.                               
002600 DATE-COMPILED.                 14/03/1989.                               
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
002800******************************************************************        
002900*               B I T A C O R A   D E   C A M B I O S                     
003000******************************************************************        
003100* FECHA     PROGRAMADOR  TICKET    DESCRIPCION                            
003200* --------  -----------  --------  -------------------------------        
003300* 14/03/89  RARZ         DS-0001   VERSION INICIAL. INTAKE DE LOS         
003400*                                 7 ARCHIVOS Y APERTURA DE ESTADO.        
003500* 02/05/89  RARZ         DS-0014   ALTA DE ABRIR-ARCHIVOS Y DEL           
003600*                                 REPORTE DE USO (USO-PROGRAMA).          
003700* 19/09/89  MCHV         DS-0033   ESTANDARIZACION DE ENCABEZADOS         
003800*                                 DEL EXTRACTO PRINCIPAL (TABLA           
003900*                                 FR-CONTR-PRINCIPAL).                    
004000* 11/01/90  MCHV         DS-0041   ESTANDARIZACION DE ENCABEZADOS         
004100*                                 DE LAS TABLAS DE REFERENCIA CA          
004200*                                 Y US (FR-CONTR-REFEREN).                
004300* 30/06/90  RARZ         DS-0058   VALIDACION DE 21 CAMPOS DEL            
004400*                                 EXTRACTO PRINCIPAL Y 12 DE LAS          
004500*                                 TABLAS DE REFERENCIA.                   
004600* 08/11/91  PEDR         DS-0075   BUSQUEDA DE DIAS DE REPORTE CA         
004700*                                 Y US CONTRA CALENDARIO DIARIO.          
004800* 22/02/93  PEDR         DS-0090   MENSAJE DE CIERRE CON RESUMEN          
004900*                                 DE DIAS DE REPORTE CARGADOS.            
005000* 17/07/95  MCHV         DS-0103   BITACORA DE CORRIDA CON SELLO          
005100*                                 DE FECHA Y HORA EN RUNLOGDD.            
005200* 04/12/96  RARZ         DS-0118   AJUSTE COMPARACION CERCANA DE          
005300*                                 ENCABEZADOS (COMPACTA-TEXTO).           
005400* 26/08/98  MCHV         DS-0126   REVISION DE SIGLO PARA CAMPOS          
005500*                                 DE FECHA (AAAA-MM-DD) - Y2K.            
005600* 09/02/99  MCHV         DS-0129   PRUEBAS DE REGRESION Y2K SOBRE         
005700*                                 CADAYDAT Y USDAYDAT. SIN CAMBIO         
005800*                                 DE FORMATO, SOLO VALIDACION.            
005900* 15/05/01  ERDG         DS-0140   TOLERANCIA DE CALENDARIO CON           
006000*                                 MENOS DE DOS COLUMNAS: DIAS=0.          
006100* 03/10/03  ERDG         DS-0151   REGLA DE UNA SOLA RECLAMACION          
006200*                                 POR ENCABEZADO EN EL MAPEO.             
006300* 21/04/06  RARZ         DS-0162   CIERRE ORDENADO DE ARCHIVOS EN         
006400*                                 TODAS LAS RUTAS DE ERROR.               
006500* 12/09/07  ERDG         DS-0170   REPORTE DE VALIDACION AMPLIADO:        
006600*                                 LISTA DE FALTANTES, MAPEADOS Y          
006700*                                 DISPONIBLES; CONTEO DE REGISTROS        
006800*                                 CARGADOS; SUGERENCIAS POR               
006900*                                 CERCANIA REAL, NO LAS 3                 
007000*                                 PRIMERAS.                               
007100* 18/03/08  ERDG         DS-0171   ENCABEZADO DE PROGRAMA PASADO A        
007200*                                 CAJA CERRADA (BORDE DERECHO EN          
007300*                                 CADA RENGLON), AL ESTILO DEL            
007400*                                 TALLER; MAS COMENTARIO POR              
007500*                                 PARRAFO Y POR CLAUSULA.                 
007600* 02/06/08  ERDG         DS-0190   TODOS LOS HITOS DE ESTANDARIZA-        
007700*                                 CION, VALIDACION Y BUSQUEDA DE          
007800*                                 DIAS DE REPORTE QUEDAN SELLADOS         
007900*                                 CON HORA Y ESCRITOS A RUNLOGDD          
008000*                                 (095-ESCRIBE-BITACORA), NO SOLO         
008100*                                 DESPLEGADOS EN SYSOUT.                  
008200* 09/06/08  ERDG         DS-0191   RESTABLECIDO UPSI-0 EN SPECIAL-        
008300*                                 NAMES: PRENDIDO HACE ECO A              
008400*                                 SYSOUT DE CADA RENGLON QUE VA A         
008500*                                 LA BITACORA (PRUEBAS); APAGADO          
008600*                                 SOLO ESCRIBE A RUNLOGDD (PROD).         
008700******************************************************************        
008800 ENVIRONMENT DIVISION.                                                    
008900 CONFIGURATION SECTION.                                                   
009000 SPECIAL-NAMES.                                                           
009100*     UPSI-0 EN LA PARM DE CORRIDA: PRENDIDO (1) ADEMAS DESPLIEGA         
009200*     A SYSOUT CADA RENGLON QUE 095-ESCRIBE-BITACORA MANDA A              
009300*     RUNLOGDD (MODO DETALLADO PARA CORRIDAS DE PRUEBA EN                 
009400*     DESARROLLO); APAGADO (0, VALOR NORMAL DE PRODUCCION) SOLO           
009500*     ESCRIBE LA BITACORA, SIN ECO A CONSOLA.                             
009600     UPSI-0 IS WS-DETALLE ON  STATUS IS MODO-DETALLADO                    
009700                          OFF STATUS IS MODO-CALLADO.                     
009800 INPUT-OUTPUT SECTION.                                                    
009900 FILE-CONTROL.                                                            
010000******************************************************************        
010100*              A R C H I V O S   D E   E N T R A D A                      
010200******************************************************************        
010300*     EXTRACTO PRINCIPAL DE TRANSACCIONES DEL CORTE FLASH.                
010400     SELECT MAINDATA ASSIGN  TO MAINDATA                                  
010500            ORGANIZATION     IS LINE SEQUENTIAL                           
010600            FILE STATUS      IS FS-MAINDATA                               
010700                                FSE-MAINDATA.                             
010800*     TABLA DE REFERENCIA / EXCLUSIONES, CANADA.                          
010900     SELECT CAREFDAT ASSIGN  TO CAREFDAT                                  
011000            ORGANIZATION     IS LINE SEQUENTIAL                           
011100            FILE STATUS      IS FS-CAREFDAT                               
011200                                FSE-CAREFDAT.                             
011300*     TABLA DE REFERENCIA / EXCLUSIONES, ESTADOS UNIDOS.                  
011400     SELECT USREFDAT ASSIGN  TO USREFDAT                                  
011500            ORGANIZATION     IS LINE SEQUENTIAL                           
011600            FILE STATUS      IS FS-USREFDAT                               
011700                                FSE-USREFDAT.                             
011800*     CALENDARIO DE DIAS DE REPORTE, CANADA.                              
011900     SELECT CADAYDAT ASSIGN  TO CADAYDAT                                  
012000            ORGANIZATION     IS LINE SEQUENTIAL                           
012100            FILE STATUS      IS FS-CADAYDAT                               
012200                                FSE-CADAYDAT.                             
012300*     CALENDARIO DE DIAS DE REPORTE, ESTADOS UNIDOS.                      
012400     SELECT USDAYDAT ASSIGN  TO USDAYDAT                                  
012500            ORGANIZATION     IS LINE SEQUENTIAL                           
012600            FILE STATUS      IS FS-USDAYDAT                               
012700                                FSE-USDAYDAT.                             
012800*     EXTRACTO CRUDO DE S3 -- SOLO SE VALIDA QUE EXISTA Y                 
012900*     HAYA ABIERTO LIMPIO; EL CONTENIDO NO SE PROCESA AQUI.               
013000     SELECT S3RAWDAT ASSIGN  TO S3RAWDAT                                  
013100            ORGANIZATION     IS LINE SEQUENTIAL                           
013200            FILE STATUS      IS FS-S3RAWDAT.                              
013300*     EXTRACTO DE REBATES -- MISMA SALVEDAD QUE S3RAWDAT.                 
013400     SELECT REBATDAT ASSIGN  TO REBATDAT                                  
013500            ORGANIZATION     IS LINE SEQUENTIAL                           
013600            FILE STATUS      IS FS-REBATDAT.                              
013700******************************************************************        
013800*              A R C H I V O S   D E   S A L I D A                        
013900******************************************************************        
014000     SELECT RUNLOGDD ASSIGN  TO RUNLOGDD                                  
014100            ORGANIZATION     IS LINE SEQUENTIAL                           
014200            FILE STATUS      IS FS-RUNLOGDD.                              
014300 DATA DIVISION.                                                           
014400 FILE SECTION.                                                            
014500*1 -->EXTRACTO PRINCIPAL DE TRANSACCIONES FLASH                           
014600 FD  MAINDATA                                                             
014700     RECORDING MODE IS F.                                                 
014800     COPY FRMAIND.                                                        
014900*2 -->TABLA DE REFERENCIA / EXCLUSIONES CANADA                            
015000 FD  CAREFDAT                                                             
015100     RECORDING MODE IS F.                                                 
015200     COPY FRCAD.                                                          
015300*3 -->TABLA DE REFERENCIA / EXCLUSIONES ESTADOS UNIDOS                    
015400 FD  USREFDAT                                                             
015500     RECORDING MODE IS F.                                                 
015600     COPY FRUSD.                                                          
015700*4 -->CALENDARIO DE DIAS DE REPORTE CANADA                                
015800 FD  CADAYDAT                                                             
015900     RECORDING MODE IS F.                                                 
016000     COPY FRCDD.                                                          
016100*5 -->CALENDARIO DE DIAS DE REPORTE ESTADOS UNIDOS                        
016200 FD  USDAYDAT                                                             
016300     RECORDING MODE IS F.                                                 
016400     COPY FRUDD.                                                          
016500*6 -->EXTRACTO CRUDO S3 - SOLO SE VALIDA EXISTENCIA                       
016600 FD  S3RAWDAT.                                                            
016700 01  REG-S3RAWDAT                    PIC X(200).                          
016800*7 -->EXTRACTO DE REBATES - SOLO SE VALIDA EXISTENCIA                     
016900 FD  REBATDAT.                                                            
017000 01  REG-REBATDAT                    PIC X(200).                          
017100*8 -->BITACORA DE CORRIDA                                                 
017200 FD  RUNLOGDD.                                                            
017300 01  REG-RUNLOGDD                    PIC X(132).                          
017400 WORKING-STORAGE SECTION.                                                 
017500******************************************************************        
017600*        C A M P O S   D E   T R A B A J O   G E N E R A L                
017700******************************************************************        
017800 01  WKS-CAMPOS-DE-TRABAJO.                                               
017900     02  WKS-PROGRAMA               PIC X(08)  VALUE                      
018000                                     'FLASHRPT'.                          
018100     02  WKS-VERSION                PIC X(08)  VALUE                      
018200                                     'V1.0.0  '.                          
018300     02  WKS-CONTADOR-PARM          PIC 9(02) COMP  VALUE ZERO.           
018400     02  WKS-FIN-ARCHIVO            PIC 9(01)       VALUE ZERO.           
018500         88  WKS-FIN-CAREFDAT                        VALUE 1.             
018600         88  WKS-FIN-USREFDAT                        VALUE 2.             
018700         88  WKS-FIN-CADAYDAT                        VALUE 3.             
018800         88  WKS-FIN-USDAYDAT                        VALUE 4.             
018900     02  WKS-DIAS-CA                PIC 9(03) COMP  VALUE ZERO.           
019000     02  WKS-DIAS-US                PIC 9(03) COMP  VALUE ZERO.           
019100     02  WKS-CONT-REG-MAIN          PIC 9(07) COMP  VALUE ZERO.           
019200     02  WKS-CONT-REG-CA            PIC 9(07) COMP  VALUE ZERO.           
019300     02  WKS-CONT-REG-US            PIC 9(07) COMP  VALUE ZERO.           
019400     02  WKS-CONT-FALTANTES         PIC 9(02) COMP  VALUE ZERO.           
019500     02  WKS-CONT-SUGERENCIAS       PIC 9(02) COMP  VALUE ZERO.           
019600     02  WKS-CONT-ENCONTRADOS       PIC 9(03) COMP  VALUE ZERO.           
019700     02  WKS-COLUMNAS-CALENDARIO    PIC 9(01) COMP  VALUE ZERO.           
019800     02  WKS-DIAS-DEFAULT-SW        PIC X(01)       VALUE 'N'.            
019900         88  WKS-USAR-DIAS-DEFAULT                   VALUE 'S'.           
020000     02  WKS-MASK                   PIC ZZ9.                              
020100                                                                          
020200******************************************************************        
020300*     F E C H A   D E   E J E C U C I O N  (ACCEPT FROM DATE)             
020400******************************************************************        
020500 01  WKS-FECHA-SISTEMA.                                                   
020600     02  WKS-SIS-ANIO               PIC 9(04).                            
020700     02  WKS-SIS-MES                PIC 9(02).                            
020800     02  WKS-SIS-DIA                PIC 9(02).                            
020900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA                      
021000                                    PIC X(08).                            
021100 01  WKS-HORA-SISTEMA.                                                    
021200     02  WKS-SIS-HH                 PIC 9(02).                            
021300     02  WKS-SIS-MM                 PIC 9(02).                            
021400     02  WKS-SIS-SS                 PIC 9(04).                            
021500 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA                        
021600                                    PIC X(08).                            
021700* FECHA DE EJECUCION REMASCARADA EN FORMATO AAAA-MM-DD, TAL               
021800* COMO SE COMPARA CONTRA EL CALENDARIO DE DIAS DE REPORTE.                
021900* (IDIOMA DE REMASCARADO POR REDEFINES, SEGUN COSTUMBRE DEL               
022000* DEPTO PARA CAMPOS DE FECHA -- VER FECHA-MASCARA EN JM47ADM)             
022100 01  WKS-FECHA-CORRIDA-N.                                                 
022200     02  WKS-FCN-ANIO               PIC 9(04).                            
022300     02  WKS-FCN-MES                PIC 9(02).                            
022400     02  WKS-FCN-DIA                PIC 9(02).                            
022500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-N                    
022600                                    PIC X(08).                            
022700 01  WKS-FECHA-CORRIDA-ISO.                                               
022800     02  WKS-FCI-ANIO               PIC 9(04).                            
022900     02  FILLER                     PIC X(01)  VALUE '-'.                 
023000     02  WKS-FCI-MES                PIC 9(02).                            
023100     02  FILLER                     PIC X(01)  VALUE '-'.                 
023200     02  WKS-FCI-DIA                PIC 9(02).                            
023300******************************************************************        
023400*   C A T A L O G O   D E   C A M P O S   C A N O N I C O S               
023500* TABLA POR DEFECTO (CONTRATO) DE NOMBRES DE CAMPO ACEPTADOS              
023600* PARA EL EXTRACTO PRINCIPAL Y LAS TABLAS DE REFERENCIA. SE               
023700* CARGA POR LITERAL, AL ESTILO DE TABLA-DIAS/DIA-FIN-MES. VER             
023800* COPY FRHMAPD PARA EL DETALLE DE LA TABLA.                               
023900******************************************************************        
024000     COPY FRHMAPD.                                                        
024100******************************************************************        
024200*   A R E A S   D E   T R A B A J O   D E L   M A P E O                   
024300******************************************************************        
024400* 'S' EN LA POSICION FR-CP-IX QUIERE DECIR QUE ESE CAMPO DEL              
024500* CATALOGO PRINCIPAL YA QUEDO EMPAREJADO CON UN ENCABEZADO.               
024600 01  WKS-CLAIM-PRINCIPAL.                                                 
024700     02  WKS-CLAIM-PRIN-FLAG OCCURS 24 TIMES                              
024800                             PIC X(01)  VALUE 'N'.                        
024900* ENCABEZADO DE ORIGEN (TAL COMO VINO EN EL ARCHIVO) QUE SE               
025000* EMPAREJO CON CADA CAMPO DEL CATALOGO PRINCIPAL.                         
025100 01  WKS-NOMBRE-PRINCIPAL.                                                
025200     02  WKS-NOMBRE-PRIN-COL OCCURS 24 TIMES                              
025300                             PIC X(40)  VALUE SPACES.                     
025400* IGUAL QUE WKS-CLAIM-PRINCIPAL PERO PARA LOS 12 CAMPOS DEL               
025500* CATALOGO DE REFERENCIA (CA O US, SEGUN LA CORRIDA EN TURNO).            
025600 01  WKS-CLAIM-REFEREN.                                                   
025700     02  WKS-CLAIM-REF-FLAG  OCCURS 12 TIMES                              
025800                             PIC X(01)  VALUE 'N'.                        
025900* IGUAL QUE WKS-NOMBRE-PRINCIPAL PERO PARA LA TABLA DE                    
026000* REFERENCIA EN TURNO.                                                    
026100 01  WKS-NOMBRE-REFEREN.                                                  
026200     02  WKS-NOMBRE-REF-COL  OCCURS 12 TIMES                              
026300                             PIC X(40)  VALUE SPACES.                     
026400                                                                          
026500* AREA COMUN PARA EL RENGLON DE ENCABEZADOS DE LA TABLA DE                
026600* REFERENCIA EN TURNO (CA O US, SEGUN WKS-REGION-EN-CURSO).               
026700 01  WKS-REG-REFEREN-FLAT           PIC X(157) VALUE SPACES.              
026800                                                                          
026900* ENCABEZADOS DISPONIBLES LEIDOS DEL ARCHIVO (TOKENS SEPARADOS            
027000* POR COMA EN EL PRIMER REGISTRO DE CADA ARCHIVO DE ENTRADA).             
027100 01  WKS-ENCABEZADOS.                                                     
027200     02  WKS-ENC-TOTAL          PIC 9(02) COMP  VALUE ZERO.               
027300     02  WKS-ENC-COL OCCURS 30 TIMES                                      
027400                             PIC X(40)  VALUE SPACES.                     
027500 01  WKS-ENC-USADO.                                                       
027600     02  WKS-ENC-USADO-FLAG OCCURS 30 TIMES                               
027700                             PIC X(01)  VALUE 'N'.                        
027800                                                                          
027900* AREAS DE TRABAJO PARA COMPARACION CERCANA (COMPACTA-TEXTO Y             
028000* CUENTA-DIFERENCIAS -- SUSTITUTO DE COINCIDENCIA DIFUSA).                
028100 01  WKS-COMPARA.                                                         
028200     02  WKS-CMP-IZQ            PIC X(40)  VALUE SPACES.                  
028300     02  WKS-CMP-DER            PIC X(40)  VALUE SPACES.                  
028400     02  WKS-CMP-IZQ-COMP       PIC X(40)  VALUE SPACES.                  
028500     02  WKS-CMP-DER-COMP       PIC X(40)  VALUE SPACES.                  
028600     02  WKS-CMP-LARGO-IZQ      PIC 9(02) COMP  VALUE ZERO.               
028700     02  WKS-CMP-LARGO-DER      PIC 9(02) COMP  VALUE ZERO.               
028800     02  WKS-CMP-DIFERENCIAS    PIC 9(02) COMP  VALUE ZERO.               
028900     02  WKS-CMP-LARGO-MIN      PIC 9(02) COMP  VALUE ZERO.               
029000     02  WKS-CMP-UMBRAL         PIC 9(02) COMP  VALUE ZERO.               
029100     02  WKS-CMP-RESULTADO      PIC X(01)  VALUE 'N'.                     
029200         88  WKS-CMP-CERCANO                    VALUE 'S'.                
029300     02  WKS-CMP-SUBIX          PIC 9(02) COMP  VALUE ZERO.               
029400     02  WKS-CMP-CH-IZQ         PIC X(01)  VALUE SPACE.                   
029500     02  WKS-CMP-CH-DER         PIC X(01)  VALUE SPACE.                   
029600                                                                          
029700* SUGERENCIAS DE CAMPOS FALTANTES (HASTA 3 POR CAMPO, PARA EL             
029800* REPORTE DE VALIDACION -- LAS 3 DE MENOR WKS-SUG-DIFERENCIA).            
029900 01  WKS-SUGERENCIAS.                                                     
030000     02  WKS-SUG-TEXTO OCCURS 3 TIMES                                     
030100                             PIC X(40)  VALUE SPACES.                     
030200     02  WKS-SUG-DIFERENCIA OCCURS 3 TIMES                                
030300                             PIC 9(02) COMP  VALUE 99.                    
030400     02  WKS-SUG-TOTAL          PIC 9(01) COMP  VALUE ZERO.               
030500******************************************************************        
030600*      D I A S   D E   R E P O R T E  (CALENDARIO CA/US)                  
030700******************************************************************        
030800* UN RENGLON DEL CALENDARIO DE DIAS DE REPORTE EN TURNO.                  
030900 01  WKS-DIAS-RENGLON.                                                    
031000     02  WKS-DR-FECHA           PIC X(10)  VALUE SPACES.                  
031100     02  WKS-DR-DIAS            PIC 9(03)  VALUE ZERO.                    
031200* APAGADORES DE LA BUSQUEDA DE DIAS DE REPORTE (400/410).                 
031300 01  WKS-DIAS-ENCONTRADO-SW     PIC X(01)  VALUE 'N'.                     
031400     88  WKS-DIAS-ENCONTRADO                VALUE 'S'.                    
031500 01  WKS-DIAS-EOF-SW             PIC X(01)  VALUE 'N'.                    
031600     88  WKS-DIAS-EOF                       VALUE 'S'.                    
031700 01  WKS-DIAS-MALO-SW            PIC X(01)  VALUE 'N'.                    
031800     88  WKS-DIAS-MALO                      VALUE 'S'.                    
031900* DIAS DE REPORTE YA CARGADOS PARA CADA CALENDARIO, USADOS                
032000* EN LA LINEA DE RESUMEN FINAL (900-RESUMEN-FINAL).                       
032100 01  WKS-DIAS-CA-CARGADOS        PIC 9(03)  VALUE ZERO.                   
032200 01  WKS-DIAS-US-CARGADOS        PIC 9(03)  VALUE ZERO.                   
032300* REGION QUE ESTA SIENDO PROCESADA EN ESTE MOMENTO -- 'CA'                
032400* O 'US' -- GOBIERNA LOS EVALUATE DE 210/340/400/410.                     
032500 01  WKS-REGION-EN-CURSO        PIC X(02)  VALUE SPACES.                  
032600                                                                          
032700******************************************************************        
032800*     S U B I N D I C E S   Y   C O N T A D O R E S   D E                 
032900*               U S O   G E N E R A L                                     
033000******************************************************************        
033100 01  WKS-INDICES.                                                         
033200*     WKS-J APUNTA AL ENCABEZADO GANADOR DE LA ULTIMA                     
033300*     COMPARACION (EXACTA O CERCANA); WKS-K RECORRE LOS                   
033400*     ENCABEZADOS DISPONIBLES DURANTE LA BUSQUEDA.                        
033500     02  WKS-I                  PIC 9(02) COMP  VALUE ZERO.               
033600     02  WKS-J                  PIC 9(02) COMP  VALUE ZERO.               
033700     02  WKS-K                  PIC 9(02) COMP  VALUE ZERO.               
033800     02  WKS-TOPE-TABLA         PIC 9(02) COMP  VALUE ZERO.               
033900*     DISTINGUE SI LA COMPARACION EN CURSO ES CONTRA EL                   
034000*     CATALOGO PRINCIPAL (24 CAMPOS) O EL DE REFERENCIA                   
034100*     (12 CAMPOS) -- COMPARTIDO POR TODAS LAS RUTINAS DE                  
034200*     COMPARACION CERCANA/EXACTA.                                         
034300     02  WKS-DATASET-EN-CURSO   PIC X(01)  VALUE SPACE.                   
034400         88  WKS-DS-PRINCIPAL                   VALUE 'P'.                
034500         88  WKS-DS-REFERENCIA                  VALUE 'R'.                
034600                                                                          
034700******************************************************************        
034800*      A R E A S   D E   M E N S A J E S  Y  B I T A C O R A              
034900******************************************************************        
035000* RENGLON DE SALIDA ARMADO A MANO (STRING) ANTES DE                       
035100* ESCRIBIRSE A LA BITACORA DE CORRIDA (RUNLOGDD).                         
035200 01  WKS-LINEA-LOG              PIC X(132) VALUE SPACES.                  
035300 01  WKS-NOMBRE-ARCHIVO         PIC X(08)  VALUE SPACES.                  
035400* TEXTO DEL HITO EN TURNO, ARMADO POR EL PARRAFO LLAMADOR ANTES           
035500* DE PERFORM 095-ESCRIBE-BITACORA (VER PROCEDURE DIVISION).               
035600 01  WKS-MSG-LOG                PIC X(120) VALUE SPACES.                  
035700* SELLO DE HORA HH:MM:SS TOMADO AL MOMENTO DE ESCRIBIR CADA               
035800* RENGLON DE BITACORA (095-ESCRIBE-BITACORA).                             
035900 01  WKS-SELLO-HORA.                                                      
036000     02  WKS-SELLO-HH               PIC 9(02).                            
036100     02  FILLER                     PIC X(01)  VALUE ':'.                 
036200     02  WKS-SELLO-MM               PIC 9(02).                            
036300     02  FILLER                     PIC X(01)  VALUE ':'.                 
036400     02  WKS-SELLO-SS               PIC 9(02).                            
036500                                                                          
036600******************************************************************        
036700*  V A R I A B L E S   D E   E S T A D O   D E   A R C H I V O            
036800******************************************************************        
036900* UN CAMPO POR ARCHIVO, PROBADO EN 020-ABRE-ARCHIVOS Y EN                 
037000* LAS RUTINAS DE LECTURA DE DIAS DE REPORTE (00 = OK,                     
037100* 10 = FIN DE ARCHIVO, CUALQUIER OTRO = ERROR DE E/S).                    
037200 01  FS-MAINDATA                PIC 9(02)  VALUE ZEROS.                   
037300 01  FS-CAREFDAT                PIC 9(02)  VALUE ZEROS.                   
037400 01  FS-USREFDAT                PIC 9(02)  VALUE ZEROS.                   
037500 01  FS-CADAYDAT                PIC 9(02)  VALUE ZEROS.                   
037600 01  FS-USDAYDAT                PIC 9(02)  VALUE ZEROS.                   
037700 01  FS-S3RAWDAT                PIC 9(02)  VALUE ZEROS.                   
037800 01  FS-REBATDAT                PIC 9(02)  VALUE ZEROS.                   
037900 01  FS-RUNLOGDD                PIC 9(02)  VALUE ZEROS.                   
038000*           FILE STATUS EXTENDIDO (SOLO ARCHIVOS QUE                      
038100*           REQUIEREN DETALLE DE APERTURA EN LA BITACORA)                 
038200 01  FSE-MAINDATA.                                                        
038300     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.            
038400     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.            
038500     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.            
038600 01  FSE-CAREFDAT.                                                        
038700     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.            
038800     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.            
038900     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.            
039000 01  FSE-USREFDAT.                                                        
039100     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.            
039200     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.            
039300     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.            
039400 01  FSE-CADAYDAT.                                                        
039500     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.            
039600     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.            
039700     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.            
039800 01  FSE-USDAYDAT.                                                        
039900     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.            
040000     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.            
040100     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.            
040200 01  WKS-PARM-COUNT             PIC 9(01)  VALUE 7.                       
040300******************************************************************        
040400 PROCEDURE DIVISION.                                                      
040500******************************************************************        
040600*   0 0 0  -  C O N T R O L   P R I N C I P A L   D E L                   
040700*                     P R O G R A M A                                     
040800******************************************************************        
040900 000-MAIN SECTION.                                                        
041000*     PARAMETROS Y APERTURA.                                              
041100     PERFORM 010-INICIA-PROGRAMA                                          
041200     PERFORM 020-ABRE-ARCHIVOS                                            
041300     PERFORM 100-BANNER-EJECUCION                                         
041400*     ESTANDARIZA Y VALIDA EL EXTRACTO PRINCIPAL.                         
041500     PERFORM 200-ESTANDARIZA-PRINCIPAL                                    
041600     PERFORM 300-VALIDA-CAMPOS-PRINCIPAL                                  
041700*     REPITE EL MISMO TRATAMIENTO PARA LA TABLA DE REFERENCIA             
041800*     CANADA (CA); WKS-REGION-EN-CURSO GOBIERNA CUAL PAR DE               
041900*     ARCHIVOS (CAREFDAT/CADAYDAT) SE LEE EN 210/310/400.                 
042000     MOVE 'CA' TO WKS-REGION-EN-CURSO                                     
042100     MOVE SPACES TO WKS-NOMBRE-REFEREN WKS-CLAIM-REFEREN                  
042200     PERFORM 210-ESTANDARIZA-REFERENCIA                                   
042300     PERFORM 310-VALIDA-CAMPOS-REFERENCIA                                 
042400*     Y LUEGO PARA ESTADOS UNIDOS (US).                                   
042500     MOVE 'US' TO WKS-REGION-EN-CURSO                                     
042600     MOVE SPACES TO WKS-NOMBRE-REFEREN WKS-CLAIM-REFEREN                  
042700     PERFORM 210-ESTANDARIZA-REFERENCIA                                   
042800     PERFORM 310-VALIDA-CAMPOS-REFERENCIA                                 
042900*     BUSQUEDA DE DIAS DE REPORTE, UNA REGION A LA VEZ.                   
043000     MOVE 'CA' TO WKS-REGION-EN-CURSO                                     
043100     PERFORM 400-BUSCA-DIAS-REPORTE                                       
043200     MOVE 'US' TO WKS-REGION-EN-CURSO                                     
043300     PERFORM 400-BUSCA-DIAS-REPORTE                                       
043400*     RESUMEN Y CIERRE ORDENADO.                                          
043500     PERFORM 900-RESUMEN-FINAL                                            
043600     PERFORM 990-CIERRA-ARCHIVOS                                          
043700     STOP RUN.                                                            
043800 000-MAIN-E. EXIT.                                                        
043900*                                                                         
044000*     LA SECUENCIA FIJA (PRINCIPAL, CA, US, DIAS, RESUMEN) ES             
044100*     A PROPOSITO -- EL ANALISTA QUE LEE RUNLOGDD SIEMPRE                 
044200*     ENCUENTRA LOS BLOQUES EN EL MISMO ORDEN.                            
044300*                                                                         
044400*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
044500*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
044600*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
044700*                                                                         
044800*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
044900*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
045000*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
045100                                                                          
045200* ACEPTA DEL SYSIN EL NUMERO DE ARCHIVOS QUE ENTREGA LA                   
045300* CORRIDA (COSTUMBRE DEL DEPTO PARA PARAMETROS DE CORRIDA,                
045400* VER PROCESOS-FECHA EN MIGRACFS). DEBE SER EXACTAMENTE 7.                
045500 010-INICIA-PROGRAMA SECTION.                                             
045600     ACCEPT WKS-CONTADOR-PARM FROM SYSIN                                  
045700     IF WKS-CONTADOR-PARM NOT EQUAL 7                                     
045800        DISPLAY '*** SE ESPERABAN 7 ARCHIVOS DE ENTRADA ***'              
045900        DISPLAY 'RECIBIDOS: ' WKS-CONTADOR-PARM                           
046000        PERFORM 800-USO-PROGRAMA                                          
046100        MOVE 1 TO RETURN-CODE                                             
046200        STOP RUN                                                          
046300     END-IF.                                                              
046400 010-INICIA-PROGRAMA-E. EXIT.                                             
046500*                                                                         
046600*     EL CONTEO DE 7 ES FIJO POR DISEÑO -- SI ALGUN DIA SE                
046700*     AGREGA UN OCTAVO ARCHIVO DE ENTRADA HAY QUE TOCAR ESTE              
046800*     PARRAFO A PROPOSITO, NO SOLO EL JCL DE CORRIDA.                     
046900*                                                                         
047000*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
047100*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
047200*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
047300*                                                                         
047400*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
047500*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
047600*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
047700                                                                          
047800* APERTURA Y VALIDACION FSE DE LOS 7 ARCHIVOS DE ENTRADA Y                
047900* DE LA BITACORA DE SALIDA.                                               
048000 020-ABRE-ARCHIVOS SECTION.                                               
048100     OPEN INPUT  MAINDATA, CAREFDAT, USREFDAT, CADAYDAT,                  
048200                 USDAYDAT, S3RAWDAT, REBATDAT                             
048300     OPEN OUTPUT RUNLOGDD                                                 
048400                                                                          
048500*     SI CUALQUIERA DE LOS 8 ARCHIVOS NO ABRIO LIMPIO (FILE               
048600*     STATUS DISTINTO DE '00'), SE DESPLIEGA EL DETALLE DE                
048700*     CADA UNO Y SE TERMINA LA CORRIDA CON RETURN-CODE 1.                 
048800     IF FS-MAINDATA NOT = 0 OR FS-CAREFDAT NOT = 0 OR                     
048900        FS-USREFDAT NOT = 0 OR FS-CADAYDAT NOT = 0    OR                  
049000        FS-USDAYDAT NOT = 0 OR FS-S3RAWDAT NOT = 0    OR                  
049100        FS-REBATDAT NOT = 0 OR FS-RUNLOGDD NOT = 0                        
049200        DISPLAY '****************************************'                
049300        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE ENTRADA  *'               
049400        DISPLAY '****************************************'                
049500        DISPLAY 'FS MAINDATA : ' FS-MAINDATA                              
049600        DISPLAY 'FS CAREFDAT : ' FS-CAREFDAT                              
049700        DISPLAY 'FS USREFDAT : ' FS-USREFDAT                              
049800        DISPLAY 'FS CADAYDAT : ' FS-CADAYDAT                              
049900        DISPLAY 'FS USDAYDAT : ' FS-USDAYDAT                              
050000        DISPLAY 'FS S3RAWDAT : ' FS-S3RAWDAT                              
050100        DISPLAY 'FS REBATDAT : ' FS-REBATDAT                              
050200        DISPLAY 'FS RUNLOGDD : ' FS-RUNLOGDD                              
050300        PERFORM 800-USO-PROGRAMA                                          
050400        MOVE 1 TO RETURN-CODE                                             
050500        PERFORM 990-CIERRA-ARCHIVOS                                       
050600        STOP RUN                                                          
050700     END-IF.                                                              
050800* S3RAWDAT Y REBATDAT SOLO SE VALIDA SU EXISTENCIA, EL                    
050900* CONTENIDO NO SE PROCESA (VER NOTAS DEL DEPTO DE DATOS).                 
051000     CLOSE S3RAWDAT, REBATDAT.                                            
051100 020-ABRE-ARCHIVOS-E. EXIT.                                               
051200*                                                                         
051300*     TODOS LOS FILE STATUS SE REVISAN JUNTOS EN UN SOLO IF               
051400*     PARA QUE LA BITACORA MUESTRE DE UNA VEZ TODOS LOS                   
051500*     ARCHIVOS QUE FALLARON, NO SOLO EL PRIMERO.                          
051600*                                                                         
051700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
051800*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
051900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
052000*                                                                         
052100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
052200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
052300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
052400                                                                          
052500* ENCABEZADO DE CORRIDA: TITULO, VERSION Y SELLO DE FECHA                 
052600* Y HORA, ESCRITO A LA BITACORA (RUNLOGDD).                               
052700 100-BANNER-EJECUCION SECTION.                                            
052800*     TOMA FECHA Y HORA DEL SISTEMA Y LAS REMASCARA A LA                  
052900*     FORMA AAAA-MM-DD USADA POR EL CALENDARIO DE DIAS.                   
053000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
053100     ACCEPT WKS-HORA-SISTEMA  FROM TIME                                   
053200     MOVE WKS-SIS-ANIO  TO WKS-FCN-ANIO                                   
053300     MOVE WKS-SIS-MES   TO WKS-FCN-MES                                    
053400     MOVE WKS-SIS-DIA   TO WKS-FCN-DIA                                    
053500     MOVE WKS-FCN-ANIO  TO WKS-FCI-ANIO                                   
053600     MOVE WKS-FCN-MES   TO WKS-FCI-MES                                    
053700     MOVE WKS-FCN-DIA   TO WKS-FCI-DIA                                    
053800*     SELLO DE CORRIDA A LA BITACORA (RUNLOGDD).                          
053900     MOVE SPACES TO WKS-LINEA-LOG                                         
054000     STRING '==========================================='                 
054100            DELIMITED BY SIZE INTO WKS-LINEA-LOG                          
054200     WRITE REG-RUNLOGDD FROM WKS-LINEA-LOG                                
054300     MOVE SPACES TO WKS-LINEA-LOG                                         
054400     STRING 'Flash Report'         DELIMITED BY SIZE                      
054500            '  version '           DELIMITED BY SIZE                      
054600            WKS-VERSION            DELIMITED BY SIZE                      
054700            '  ejecutado '         DELIMITED BY SIZE                      
054800            WKS-FECHA-CORRIDA-ISO  DELIMITED BY SIZE                      
054900            ' '                    DELIMITED BY SIZE                      
055000            WKS-HORA-SISTEMA       DELIMITED BY SIZE                      
055100       INTO WKS-LINEA-LOG                                                 
055200     WRITE REG-RUNLOGDD FROM WKS-LINEA-LOG                                
055300     MOVE SPACES TO WKS-LINEA-LOG                                         
055400     STRING '==========================================='                 
055500            DELIMITED BY SIZE INTO WKS-LINEA-LOG                          
055600     WRITE REG-RUNLOGDD FROM WKS-LINEA-LOG.                               
055700 100-BANNER-EJECUCION-E. EXIT.                                            
055800*                                                                         
055900*     EL SELLO DE '===' ARRIBA Y ABAJO ES PURA COSTUMBRE DEL              
056000*     DEPTO PARA QUE EL SELLO DE CORRIDA RESALTE AL BUSCAR                
056100*     A OJO EN UNA BITACORA LARGA.                                        
056200*                                                                         
056300*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
056400*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
056500*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
056600*                                                                         
056700*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
056800*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
056900*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
057000                                                                          
057100* RUTINA COMUN DE BITACORA (DS-0190): EL LLAMADOR DEJA EL TEXTO           
057200* DEL HITO EN WKS-MSG-LOG Y HACE PERFORM DE ESTE PARRAFO; AQUI            
057300* SE LE ANTEPONE EL SELLO DE HORA Y SE ESCRIBE A RUNLOGDD. TODA           
057400* ESTANDARIZACION, VALIDACION Y BUSQUEDA DE DIAS DE REPORTE               
057500* (200 EN ADELANTE) PASA POR AQUI EN VEZ DE UN DISPLAY SUELTO.            
057600 095-ESCRIBE-BITACORA SECTION.                                            
057700     ACCEPT WKS-HORA-SISTEMA FROM TIME                                    
057800     MOVE WKS-SIS-HH      TO WKS-SELLO-HH                                 
057900     MOVE WKS-SIS-MM      TO WKS-SELLO-MM                                 
058000     MOVE WKS-SIS-SS(1:2) TO WKS-SELLO-SS                                 
058100     MOVE SPACES TO WKS-LINEA-LOG                                         
058200     STRING WKS-SELLO-HORA   DELIMITED BY SIZE                            
058300            ' '               DELIMITED BY SIZE                           
058400            WKS-MSG-LOG       DELIMITED BY SIZE                           
058500       INTO WKS-LINEA-LOG                                                 
058600     WRITE REG-RUNLOGDD FROM WKS-LINEA-LOG                                
058700*     UPSI-0 PRENDIDO (CORRIDAS DE PRUEBA) TAMBIEN HACE ECO DEL           
058800*     HITO A SYSOUT; EN PRODUCCION (UPSI-0 APAGADO) SOLO QUEDA            
058900*     EN LA BITACORA.                                                     
059000     IF MODO-DETALLADO                                                    
059100        DISPLAY WKS-MSG-LOG                                               
059200     END-IF.                                                              
059300 095-ESCRIBE-BITACORA-E. EXIT.                                            
059400                                                                          
059500* LEE EL PRIMER RENGLON (ENCABEZADOS) DEL EXTRACTO PRINCIPAL              
059600* Y LO PARTE EN COLUMNAS SEPARADAS POR COMA; DESPUES BUSCA,               
059700* PARA CADA UNO DE LOS 24 CAMPOS DEL CATALOGO, EL ENCABEZADO              
059800* QUE LE CORRESPONDE (EXACTO, CERCANO POR VARIANTE, CERCANO               
059900* POR NOMBRE CANONICO -- EN ESE ORDEN).                                   
060000 200-ESTANDARIZA-PRINCIPAL SECTION.                                       
060100*     UN ARCHIVO VACIO (SIN NI SIQUIERA EL RENGLON DE                     
060200*     ENCABEZADOS) ES ERROR FATAL DE INMEDIATO.                           
060300     READ MAINDATA                                                        
060400        AT END                                                            
060500           MOVE '*** MAINDATA SIN ENCABEZADO ***' TO WKS-MSG-LOG          
060600           PERFORM 095-ESCRIBE-BITACORA                                   
060700           MOVE 1 TO RETURN-CODE                                          
060800           PERFORM 990-CIERRA-ARCHIVOS                                    
060900           STOP RUN                                                       
061000     END-READ                                                             
061100*     PARTE EL RENGLON DE ENCABEZADOS POR COMA; WKS-ENC-TOTAL             
061200*     QUEDA CON EL NUMERO DE COLUMNAS REALMENTE ENTREGADAS.               
061300     MOVE SPACES TO WKS-ENCABEZADOS WKS-ENC-USADO                         
061400     UNSTRING FR-MAIN-RECORD-FLAT DELIMITED BY ','                        
061500        INTO WKS-ENC-COL(1)  WKS-ENC-COL(2)  WKS-ENC-COL(3)               
061600             WKS-ENC-COL(4)  WKS-ENC-COL(5)  WKS-ENC-COL(6)               
061700             WKS-ENC-COL(7)  WKS-ENC-COL(8)  WKS-ENC-COL(9)               
061800             WKS-ENC-COL(10) WKS-ENC-COL(11) WKS-ENC-COL(12)              
061900             WKS-ENC-COL(13) WKS-ENC-COL(14) WKS-ENC-COL(15)              
062000             WKS-ENC-COL(16) WKS-ENC-COL(17) WKS-ENC-COL(18)              
062100             WKS-ENC-COL(19) WKS-ENC-COL(20) WKS-ENC-COL(21)              
062200             WKS-ENC-COL(22) WKS-ENC-COL(23) WKS-ENC-COL(24)              
062300        TALLYING WKS-ENC-TOTAL                                            
062400     END-UNSTRING                                                         
062500     MOVE SPACES TO WKS-CLAIM-PRINCIPAL WKS-NOMBRE-PRINCIPAL              
062600     MOVE 'P' TO WKS-DATASET-EN-CURSO                                     
062700     PERFORM 205-EMPAREJA-CAMPO-PRINCIPAL                                 
062800        VARYING FR-CP-IX FROM 1 BY 1                                      
062900        UNTIL FR-CP-IX > 24.                                              
063000 200-ESTANDARIZA-PRINCIPAL-E. EXIT.                                       
063100*                                                                         
063200*     WKS-DATASET-EN-CURSO SE FIJA EN 'P' AQUI Y SE USA MAS               
063300*     ADELANTE POR TODA LA FAMILIA 210/220/230 PARA SABER                 
063400*     CONTRA QUE CATALOGO (PRINCIPAL O REFERENCIA) COMPARAR.              
063500*                                                                         
063600*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
063700*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
063800*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
063900*                                                                         
064000*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
064100*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
064200*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
064300                                                                          
064400* ASIGNA UN ENCABEZADO DISPONIBLE AL CAMPO CANONICO SENALADO              
064500* POR FR-CP-IX, PROBANDO EN ORDEN COINCIDENCIA EXACTA, CERCANA            
064600* POR VARIANTE Y CERCANA POR NOMBRE CANONICO.                             
064700 205-EMPAREJA-CAMPO-PRINCIPAL SECTION.                                    
064800     PERFORM 210-BUSCA-COINCIDENCIA-EXACTA                                
064900     IF NOT WKS-CMP-CERCANO                                               
065000        PERFORM 220-BUSCA-COINCIDENCIA-CERCANA                            
065100     END-IF                                                               
065200     IF NOT WKS-CMP-CERCANO                                               
065300        PERFORM 230-BUSCA-COINCIDENCIA-CANONICA                           
065400     END-IF                                                               
065500     IF WKS-CMP-CERCANO                                                   
065600        MOVE 'S' TO WKS-CLAIM-PRIN-FLAG(FR-CP-IX)                         
065700        MOVE WKS-ENC-COL(WKS-J) TO                                        
065800             WKS-NOMBRE-PRIN-COL(FR-CP-IX)                                
065900        MOVE 'S' TO WKS-ENC-USADO-FLAG(WKS-J)                             
066000        MOVE SPACES TO WKS-MSG-LOG                                        
066100        STRING 'Mapped ''' DELIMITED BY SIZE                              
066200               WKS-ENC-COL(WKS-J) DELIMITED BY SIZE                       
066300               ''' -> ''' DELIMITED BY SIZE                               
066400               FR-CONTR-PRINCIPAL-CANON(FR-CP-IX)                         
066500                  DELIMITED BY SIZE                                       
066600               '''' DELIMITED BY SIZE                                     
066700          INTO WKS-MSG-LOG                                                
066800        PERFORM 095-ESCRIBE-BITACORA                                      
066900     ELSE                                                                 
067000        MOVE SPACES TO WKS-MSG-LOG                                        
067100        STRING 'WARNING: sin encabezado para campo '                      
067200                  DELIMITED BY SIZE                                       
067300               FR-CONTR-PRINCIPAL-CANON(FR-CP-IX)                         
067400                  DELIMITED BY SIZE                                       
067500          INTO WKS-MSG-LOG                                                
067600        PERFORM 095-ESCRIBE-BITACORA                                      
067700     END-IF.                                                              
067800 205-EMPAREJA-CAMPO-PRINCIPAL-E. EXIT.                                    
067900*                                                                         
068000*     LOS TRES PERFORM SON EN CASCADA A PROPOSITO -- EN CUANTO            
068100*     UNO ENCUENTRA COINCIDENCIA LOS SIGUIENTES NI SE INTENTAN.           
068200*                                                                         
068300*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
068400*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
068500*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
068600*                                                                         
068700*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
068800*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
068900*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
069000                                                                          
069100* PRUEBA COINCIDENCIA EXACTA DEL CAMPO SENALADO (PRINCIPAL O              
069200* REFERENCIA, SEGUN WKS-DATASET-EN-CURSO) CONTRA CUALQUIERA DE            
069300* LAS DOS VARIANTES DE ORTOGRAFIA DEL CATALOGO. NO DISTINGUE              
069400* ENTRE VARIANTE Y NOMBRE CANONICO PARA ESTE PASO -- SOLO IGUAL           
069500* LITERAL CONTRA UN ENCABEZADO AUN NO RECLAMADO.                          
069600 210-BUSCA-COINCIDENCIA-EXACTA SECTION.                                   
069700     EVALUATE TRUE                                                        
069800        WHEN WKS-DS-PRINCIPAL                                             
069900           MOVE FR-CONTR-PRINCIPAL-CANON(FR-CP-IX) TO WKS-CMP-IZQ         
070000        WHEN WKS-DS-REFERENCIA                                            
070100           MOVE FR-CONTR-REFEREN-CANON(FR-CR-IX)   TO WKS-CMP-IZQ         
070200     END-EVALUATE                                                         
070300     INSPECT WKS-CMP-IZQ CONVERTING '-' TO '_'                            
070400     PERFORM 212-BUSCA-EXACTA-EN-HEADERS                                  
070500     IF NOT WKS-CMP-CERCANO                                               
070600        EVALUATE TRUE                                                     
070700        WHEN WKS-DS-PRINCIPAL                                             
070800           MOVE FR-CONTR-PRINCIPAL-TITU(FR-CP-IX) TO WKS-CMP-IZQ          
070900        WHEN WKS-DS-REFERENCIA                                            
071000           MOVE FR-CONTR-REFEREN-TITU(FR-CR-IX)   TO WKS-CMP-IZQ          
071100        END-EVALUATE                                                      
071200        PERFORM 212-BUSCA-EXACTA-EN-HEADERS                               
071300     END-IF.                                                              
071400 210-BUSCA-COINCIDENCIA-EXACTA-E. EXIT.                                   
071500*                                                                         
071600*     SE PRUEBA PRIMERO EL NOMBRE CANONICO Y LUEGO LA VARIANTE            
071700*     EN TITULO PORQUE LA MAYORIA DE LOS EXTRACTOS DE ORIGEN              
071800*     YA TRAEN EL ENCABEZADO EN MAYUSCULAS-GUION.                         
071900*                                                                         
072000*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
072100*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
072200*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
072300*                                                                         
072400*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
072500*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
072600*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
072700                                                                          
072800* RECORRE LOS ENCABEZADOS DISPONIBLES BUSCANDO UNO IGUAL,                 
072900* LITERAL, A WKS-CMP-IZQ; SE DETIENE EN EL PRIMERO QUE                    
073000* ENCUENTRE (WKS-CMP-CERCANO).                                            
073100 212-BUSCA-EXACTA-EN-HEADERS SECTION.                                     
073200     MOVE 'N' TO WKS-CMP-RESULTADO                                        
073300     PERFORM 213-COMPARA-UN-HEADER-EXACTO                                 
073400        VARYING WKS-K FROM 1 BY 1                                         
073500        UNTIL WKS-K > WKS-ENC-TOTAL OR WKS-CMP-CERCANO.                   
073600 212-BUSCA-EXACTA-EN-HEADERS-E. EXIT.                                     
073700*                                                                         
073800*     SE DETIENE EN LA PRIMERA COINCIDENCIA -- SI DOS                     
073900*     ENCABEZADOS DEL ARCHIVO FUERAN IDENTICOS GANA EL DE                 
074000*     MENOR POSICION, NO SE AVISA DUPLICADO.                              
074100*                                                                         
074200*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
074300*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
074400*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
074500*                                                                         
074600*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
074700*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
074800*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
074900                                                                          
075000* COMPARA UN SOLO ENCABEZADO (WKS-K) SIEMPRE Y CUANDO NO HAYA             
075100* SIDO YA RECLAMADO POR OTRO CAMPO DEL CATALOGO.                          
075200 213-COMPARA-UN-HEADER-EXACTO SECTION.                                    
075300     IF WKS-ENC-USADO-FLAG(WKS-K) = 'N'                                   
075400        IF WKS-ENC-COL(WKS-K) = WKS-CMP-IZQ                               
075500           MOVE 'S' TO WKS-CMP-RESULTADO                                  
075600           MOVE WKS-K TO WKS-J                                            
075700        END-IF                                                            
075800     END-IF.                                                              
075900 213-COMPARA-UN-HEADER-EXACTO-E. EXIT.                                    
076000*                                                                         
076100*     'YA RECLAMADO' EVITA QUE DOS CAMPOS DEL CATALOGO SE                 
076200*     EMPAREJEN CON EL MISMO ENCABEZADO DEL ARCHIVO.                      
076300*                                                                         
076400*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
076500*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
076600*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
076700*                                                                         
076800*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
076900*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
077000*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
077100                                                                          
077200* PRUEBA COINCIDENCIA CERCANA (UMBRAL ESTRECHO) DE CADA UNA DE            
077300* LAS DOS VARIANTES DE ORTOGRAFIA CONTRA LOS ENCABEZADOS AUN NO           
077400* RECLAMADOS -- SUSTITUTO DE COINCIDENCIA DIFUSA POR DIFERENCIAS          
077500* DE CARACTER TRAS COMPACTAR (VER 240-COMPACTA-TEXTO).                    
077600 220-BUSCA-COINCIDENCIA-CERCANA SECTION.                                  
077700     EVALUATE TRUE                                                        
077800        WHEN WKS-DS-PRINCIPAL                                             
077900           MOVE FR-CONTR-PRINCIPAL-CANON(FR-CP-IX) TO WKS-CMP-IZQ         
078000        WHEN WKS-DS-REFERENCIA                                            
078100           MOVE FR-CONTR-REFEREN-CANON(FR-CR-IX)   TO WKS-CMP-IZQ         
078200     END-EVALUATE                                                         
078300     INSPECT WKS-CMP-IZQ CONVERTING '-' TO '_'                            
078400     MOVE 1 TO WKS-CMP-UMBRAL                                             
078500     PERFORM 225-BUSCA-CERCANA-EN-HEADERS                                 
078600     IF NOT WKS-CMP-CERCANO                                               
078700        EVALUATE TRUE                                                     
078800        WHEN WKS-DS-PRINCIPAL                                             
078900           MOVE FR-CONTR-PRINCIPAL-TITU(FR-CP-IX) TO WKS-CMP-IZQ          
079000        WHEN WKS-DS-REFERENCIA                                            
079100           MOVE FR-CONTR-REFEREN-TITU(FR-CR-IX)   TO WKS-CMP-IZQ          
079200        END-EVALUATE                                                      
079300        MOVE 1 TO WKS-CMP-UMBRAL                                          
079400        PERFORM 225-BUSCA-CERCANA-EN-HEADERS                              
079500     END-IF.                                                              
079600 220-BUSCA-COINCIDENCIA-CERCANA-E. EXIT.                                  
079700*                                                                         
079800*     UMBRAL 1 (ESTRECHO) TOLERA APENAS UN CARACTER DE                    
079900*     DIFERENCIA -- SUFICIENTE PARA UN GUION DE MAS O UN                  
080000*     ESPACIO DE MENOS, NO PARA UNA ABREVIATURA DISTINTA.                 
080100*                                                                         
080200*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
080300*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
080400*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
080500*                                                                         
080600*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
080700*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
080800*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
080900                                                                          
081000* ULTIMO RECURSO -- COINCIDENCIA CERCANA (UMBRAL AMPLIO) CONTRA           
081100* EL NOMBRE CANONICO MISMO, POR SI EL ENCABEZADO DEL ARCHIVO NO           
081200* SE PARECE A NINGUNA VARIANTE PUBLICADA DEL CATALOGO.                    
081300 230-BUSCA-COINCIDENCIA-CANONICA SECTION.                                 
081400     EVALUATE TRUE                                                        
081500        WHEN WKS-DS-PRINCIPAL                                             
081600           MOVE FR-CONTR-PRINCIPAL-CANON(FR-CP-IX) TO WKS-CMP-IZQ         
081700        WHEN WKS-DS-REFERENCIA                                            
081800           MOVE FR-CONTR-REFEREN-CANON(FR-CR-IX)   TO WKS-CMP-IZQ         
081900     END-EVALUATE                                                         
082000     MOVE 2 TO WKS-CMP-UMBRAL                                             
082100     PERFORM 225-BUSCA-CERCANA-EN-HEADERS.                                
082200 230-BUSCA-COINCIDENCIA-CANONICA-E. EXIT.                                 
082300*                                                                         
082400*     UMBRAL 2 (AMPLIO) SOLO SE INTENTA CUANDO YA FALLARON                
082500*     LA EXACTA Y LA CERCANA ESTRECHA -- ES EL ULTIMO RECURSO             
082600*     ANTES DE DECLARAR EL CAMPO SIN EMPAREJAR.                           
082700*                                                                         
082800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
082900*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
083000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
083100*                                                                         
083200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
083300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
083400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
083500                                                                          
083600* IGUAL QUE 212-BUSCA-EXACTA-EN-HEADERS, PERO DELEGANDO LA                
083700* COMPARACION A 227-COMPARA-UN-HEADER-CERCANO (UMBRAL EN                  
083800* WKS-CMP-UMBRAL, YA FIJADO POR EL LLAMADOR).                             
083900 225-BUSCA-CERCANA-EN-HEADERS SECTION.                                    
084000     MOVE 'N' TO WKS-CMP-RESULTADO                                        
084100     PERFORM 227-COMPARA-UN-HEADER-CERCANO                                
084200        VARYING WKS-K FROM 1 BY 1                                         
084300        UNTIL WKS-K > WKS-ENC-TOTAL OR WKS-CMP-CERCANO.                   
084400 225-BUSCA-CERCANA-EN-HEADERS-E. EXIT.                                    
084500*                                                                         
084600*     MISMA FORMA QUE 212-BUSCA-EXACTA-EN-HEADERS PERO CON                
084700*     UN UMBRAL DE TOLERANCIA EN VEZ DE IGUALDAD ESTRICTA.                
084800*                                                                         
084900*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
085000*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
085100*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
085200*                                                                         
085300*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
085400*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
085500*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
085600                                                                          
085700* COMPACTA EL ENCABEZADO WKS-K Y CUENTA DIFERENCIAS CONTRA                
085800* WKS-CMP-IZQ; ACEPTA SI LAS DIFERENCIAS NO REBASAN EL UMBRAL             
085900* EN TURNO (1 = ESTRECHO, 2 = AMPLIO).                                    
086000 227-COMPARA-UN-HEADER-CERCANO SECTION.                                   
086100     IF WKS-ENC-USADO-FLAG(WKS-K) = 'N'                                   
086200        MOVE WKS-ENC-COL(WKS-K) TO WKS-CMP-DER                            
086300        PERFORM 240-COMPACTA-TEXTO                                        
086400        PERFORM 250-CUENTA-DIFERENCIAS                                    
086500        IF WKS-CMP-DIFERENCIAS NOT > WKS-CMP-UMBRAL                       
086600           MOVE 'S' TO WKS-CMP-RESULTADO                                  
086700           MOVE WKS-K TO WKS-J                                            
086800        END-IF                                                            
086900     END-IF.                                                              
087000 227-COMPARA-UN-HEADER-CERCANO-E. EXIT.                                   
087100*                                                                         
087200*     'NOT > UMBRAL' Y NO '< UMBRAL' A PROPOSITO -- EL UMBRAL             
087300*     MISMO CUENTA COMO ACEPTABLE, NO SOLO LO QUE QUEDA POR               
087400*     DEBAJO DE EL.                                                       
087500*                                                                         
087600*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
087700*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
087800*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
087900*                                                                         
088000*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
088100*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
088200*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
088300                                                                          
088400* COMPACTA WKS-CMP-IZQ Y WKS-CMP-DER A MAYUSCULAS, SIN ESPACIOS           
088500* NI GUIONES NI SUBRAYADOS, PARA COMPARAR SOLO EL CONTENIDO               
088600* SIGNIFICATIVO DEL NOMBRE (SUSTITUTO CASERO DE NORMALIZACION).           
088700 240-COMPACTA-TEXTO SECTION.                                              
088800     MOVE SPACES TO WKS-CMP-IZQ-COMP WKS-CMP-DER-COMP                     
088900     MOVE ZERO TO WKS-CMP-LARGO-IZQ WKS-CMP-LARGO-DER                     
089000     INSPECT WKS-CMP-IZQ CONVERTING                                       
089100        'abcdefghijklmnopqrstuvwxyz' TO                                   
089200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
089300     INSPECT WKS-CMP-DER CONVERTING                                       
089400        'abcdefghijklmnopqrstuvwxyz' TO                                   
089500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
089600     PERFORM 242-COMPACTA-UN-CARACTER-IZQ                                 
089700        VARYING WKS-CMP-SUBIX FROM 1 BY 1 UNTIL WKS-CMP-SUBIX > 40        
089800     MOVE ZERO TO WKS-CMP-SUBIX                                           
089900     PERFORM 244-COMPACTA-UN-CARACTER-DER                                 
090000        VARYING WKS-CMP-SUBIX FROM 1 BY 1                                 
090100        UNTIL WKS-CMP-SUBIX > 40.                                         
090200 240-COMPACTA-TEXTO-E. EXIT.                                              
090300*                                                                         
090400*     LOS 40 CARACTERES FIJOS DE RECORRIDO CUBREN EL ANCHO                
090500*     MAXIMO DE UN NOMBRE CANONICO O DE UNA VARIANTE (VER                 
090600*     PIC X(40) EN FRHMAPD) -- NO HAY DESBORDE POSIBLE.                   
090700*                                                                         
090800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
090900*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
091000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
091100*                                                                         
091200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
091300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
091400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
091500                                                                          
091600* COPIA UN CARACTER DE WKS-CMP-IZQ A SU FORMA COMPACTADA,                 
091700* SALTANDO ESPACIOS, GUIONES Y SUBRAYADOS.                                
091800 242-COMPACTA-UN-CARACTER-IZQ SECTION.                                    
091900     MOVE WKS-CMP-IZQ(WKS-CMP-SUBIX:1) TO WKS-CMP-CH-IZQ                  
092000     IF WKS-CMP-CH-IZQ NOT = SPACE AND                                    
092100        WKS-CMP-CH-IZQ NOT = '_'   AND                                    
092200        WKS-CMP-CH-IZQ NOT = '-'                                          
092300        ADD 1 TO WKS-CMP-LARGO-IZQ                                        
092400        MOVE WKS-CMP-CH-IZQ TO                                            
092500             WKS-CMP-IZQ-COMP(WKS-CMP-LARGO-IZQ:1)                        
092600     END-IF.                                                              
092700 242-COMPACTA-UN-CARACTER-IZQ-E. EXIT.                                    
092800*                                                                         
092900*     SE SALTAN ESPACIO, GUION Y SUBRAYADO PORQUE SON LOS                 
093000*     TRES SEPARADORES QUE LOS EXTRACTOS DE ORIGEN USAN                   
093100*     INDISTINTAMENTE DENTRO DEL MISMO NOMBRE DE CAMPO.                   
093200*                                                                         
093300*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
093400*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
093500*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
093600*                                                                         
093700*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
093800*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
093900*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
094000                                                                          
094100* IGUAL QUE 242-COMPACTA-UN-CARACTER-IZQ, PERO SOBRE EL LADO              
094200* DERECHO DE LA COMPARACION (WKS-CMP-DER).                                
094300 244-COMPACTA-UN-CARACTER-DER SECTION.                                    
094400     MOVE WKS-CMP-DER(WKS-CMP-SUBIX:1) TO WKS-CMP-CH-DER                  
094500     IF WKS-CMP-CH-DER NOT = SPACE AND                                    
094600        WKS-CMP-CH-DER NOT = '_'   AND                                    
094700        WKS-CMP-CH-DER NOT = '-'                                          
094800        ADD 1 TO WKS-CMP-LARGO-DER                                        
094900        MOVE WKS-CMP-CH-DER TO                                            
095000             WKS-CMP-DER-COMP(WKS-CMP-LARGO-DER:1)                        
095100     END-IF.                                                              
095200 244-COMPACTA-UN-CARACTER-DER-E. EXIT.                                    
095300*                                                                         
095400*     COPIA CASI IDENTICA DE 242 PERO SOBRE EL OTRO LADO --               
095500*     NO SE FUSIONARON EN UN SOLO PARRAFO PARAMETRIZADO                   
095600*     PARA NO COMPLICAR EL PASO DE VARIABLES POR REFERENCIA.              
095700*                                                                         
095800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
095900*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
096000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
096100*                                                                         
096200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
096300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
096400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
096500                                                                          
096600* CUENTA DIFERENCIAS DE CARACTER ENTRE LAS FORMAS COMPACTADAS,            
096700* POSICION POR POSICION HASTA LA MENOR LONGITUD, MAS LA                   
096800* DIFERENCIA DE LONGITUD -- EDICION SIMPLIFICADA CASERA, NO               
096900* ES DISTANCIA DE EDICION COMPLETA, SOLO UN CONTEO DE                     
097000* DIFERENCIAS POSICIONALES SUFICIENTE PARA RANKEAR SUGERENCIAS.           
097100 250-CUENTA-DIFERENCIAS SECTION.                                          
097200     MOVE ZERO TO WKS-CMP-DIFERENCIAS                                     
097300     IF WKS-CMP-LARGO-IZQ = ZERO OR WKS-CMP-LARGO-DER = ZERO              
097400        MOVE 99 TO WKS-CMP-DIFERENCIAS                                    
097500     ELSE                                                                 
097600        IF WKS-CMP-LARGO-IZQ < WKS-CMP-LARGO-DER                          
097700           MOVE WKS-CMP-LARGO-IZQ TO WKS-CMP-LARGO-MIN                    
097800        ELSE                                                              
097900           MOVE WKS-CMP-LARGO-DER TO WKS-CMP-LARGO-MIN                    
098000        END-IF                                                            
098100        PERFORM 255-COMPARA-UNA-POSICION                                  
098200           VARYING WKS-CMP-SUBIX FROM 1 BY 1                              
098300           UNTIL WKS-CMP-SUBIX > WKS-CMP-LARGO-MIN                        
098400        IF WKS-CMP-LARGO-IZQ > WKS-CMP-LARGO-DER                          
098500           COMPUTE WKS-CMP-DIFERENCIAS = WKS-CMP-DIFERENCIAS +            
098600                   WKS-CMP-LARGO-IZQ - WKS-CMP-LARGO-DER                  
098700        ELSE                                                              
098800           COMPUTE WKS-CMP-DIFERENCIAS = WKS-CMP-DIFERENCIAS +            
098900                   WKS-CMP-LARGO-DER - WKS-CMP-LARGO-IZQ                  
099000        END-IF                                                            
099100     END-IF.                                                              
099200 250-CUENTA-DIFERENCIAS-E. EXIT.                                          
099300*                                                                         
099400*     SI CUALQUIERA DE LAS DOS FORMAS QUEDO VACIA (LARGO                  
099500*     CERO) SE FUERZA 99 DIFERENCIAS PARA QUE NUNCA GANE                  
099600*     UNA COMPARACION CONTRA UN ENCABEZADO EN BLANCO.                     
099700*                                                                         
099800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
099900*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
100000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
100100*                                                                         
100200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
100300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
100400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
100500                                                                          
100600* COMPARA UNA SOLA POSICION (WKS-CMP-SUBIX) DE LAS DOS FORMAS             
100700* COMPACTADAS Y ACUMULA LA DIFERENCIA SI NO COINCIDEN.                    
100800 255-COMPARA-UNA-POSICION SECTION.                                        
100900     IF WKS-CMP-IZQ-COMP(WKS-CMP-SUBIX:1) NOT =                           
101000        WKS-CMP-DER-COMP(WKS-CMP-SUBIX:1)                                 
101100        ADD 1 TO WKS-CMP-DIFERENCIAS                                      
101200     END-IF.                                                              
101300 255-COMPARA-UNA-POSICION-E. EXIT.                                        
101400*                                                                         
101500*     SOLO CUENTA, NO GUARDA EN QUE POSICION DIFIRIO -- PARA              
101600*     ESTE SUSTITUTO CASERO BASTA EL TOTAL, NO EL DETALLE.                
101700*                                                                         
101800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
101900*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
102000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
102100*                                                                         
102200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
102300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
102400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
102500                                                                          
102600* LEE EL PRIMER RENGLON (ENCABEZADOS) DE LA TABLA DE REFERENCIA           
102700* SENALADA POR WKS-REGION-EN-CURSO ('CA' O 'US') Y LO PARTE EN            
102800* COLUMNAS; DESPUES BUSCA, PARA CADA UNO DE LOS 12 CAMPOS DEL             
102900* CATALOGO DE REFERENCIA, EL ENCABEZADO QUE LE CORRESPONDE.               
103000 210-ESTANDARIZA-REFERENCIA SECTION.                                      
103100*     CA Y US COMPARTEN EL MISMO CATALOGO DE 12 CAMPOS PERO               
103200*     LLEGAN EN ARCHIVOS DISTINTOS -- EL EVALUATE ELIGE CUAL              
103300*     SE LEE SEGUN LA REGION QUE EL LLAMADOR YA FIJO.                     
103400     EVALUATE WKS-REGION-EN-CURSO                                         
103500        WHEN 'CA'                                                         
103600           READ CAREFDAT                                                  
103700              AT END                                                      
103800                 MOVE '*** CAREFDAT SIN ENCABEZADO ***'                   
103900                    TO WKS-MSG-LOG                                        
104000                 PERFORM 095-ESCRIBE-BITACORA                             
104100                 MOVE 1 TO RETURN-CODE                                    
104200                 PERFORM 990-CIERRA-ARCHIVOS                              
104300                 STOP RUN                                                 
104400           END-READ                                                       
104500           MOVE FR-CA-RECORD-FLAT TO WKS-REG-REFEREN-FLAT                 
104600        WHEN 'US'                                                         
104700           READ USREFDAT                                                  
104800              AT END                                                      
104900                 MOVE '*** USREFDAT SIN ENCABEZADO ***'                   
105000                    TO WKS-MSG-LOG                                        
105100                 PERFORM 095-ESCRIBE-BITACORA                             
105200                 MOVE 1 TO RETURN-CODE                                    
105300                 PERFORM 990-CIERRA-ARCHIVOS                              
105400                 STOP RUN                                                 
105500           END-READ                                                       
105600           MOVE FR-US-RECORD-FLAT TO WKS-REG-REFEREN-FLAT                 
105700     END-EVALUATE                                                         
105800     MOVE SPACES TO WKS-ENCABEZADOS WKS-ENC-USADO                         
105900     UNSTRING WKS-REG-REFEREN-FLAT DELIMITED BY ','                       
106000        INTO WKS-ENC-COL(1)  WKS-ENC-COL(2)  WKS-ENC-COL(3)               
106100             WKS-ENC-COL(4)  WKS-ENC-COL(5)  WKS-ENC-COL(6)               
106200             WKS-ENC-COL(7)  WKS-ENC-COL(8)  WKS-ENC-COL(9)               
106300             WKS-ENC-COL(10) WKS-ENC-COL(11) WKS-ENC-COL(12)              
106400        TALLYING WKS-ENC-TOTAL                                            
106500     END-UNSTRING                                                         
106600     MOVE SPACES TO WKS-CLAIM-REFEREN WKS-NOMBRE-REFEREN                  
106700     MOVE 'R' TO WKS-DATASET-EN-CURSO                                     
106800     PERFORM 215-EMPAREJA-CAMPO-REFEREN                                   
106900        VARYING FR-CR-IX FROM 1 BY 1                                      
107000        UNTIL FR-CR-IX > 12.                                              
107100 210-ESTANDARIZA-REFERENCIA-E. EXIT.                                      
107200*                                                                         
107300*     SE REUTILIZA EL MISMO NOMBRE DE PARRAFO QUE                         
107400*     200-ESTANDARIZA-PRINCIPAL NO ES POSIBLE EN COBOL --                 
107500*     POR ESO EL PREFIJO 210 AQUI ES DE REFERENCIA, NO DE                 
107600*     COINCIDENCIA EXACTA COMO EN LA FAMILIA 200.                         
107700*                                                                         
107800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
107900*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
108000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
108100*                                                                         
108200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
108300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
108400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
108500                                                                          
108600* ASIGNA UN ENCABEZADO DISPONIBLE AL CAMPO CANONICO DE                    
108700* REFERENCIA SENALADO POR FR-CR-IX (MISMA PRECEDENCIA QUE                 
108800* 205-EMPAREJA-CAMPO-PRINCIPAL).                                          
108900 215-EMPAREJA-CAMPO-REFEREN SECTION.                                      
109000     PERFORM 210-BUSCA-COINCIDENCIA-EXACTA                                
109100     IF NOT WKS-CMP-CERCANO                                               
109200        PERFORM 220-BUSCA-COINCIDENCIA-CERCANA                            
109300     END-IF                                                               
109400     IF NOT WKS-CMP-CERCANO                                               
109500        PERFORM 230-BUSCA-COINCIDENCIA-CANONICA                           
109600     END-IF                                                               
109700     IF WKS-CMP-CERCANO                                                   
109800        MOVE 'S' TO WKS-CLAIM-REF-FLAG(FR-CR-IX)                          
109900        MOVE WKS-ENC-COL(WKS-J) TO                                        
110000             WKS-NOMBRE-REF-COL(FR-CR-IX)                                 
110100        MOVE 'S' TO WKS-ENC-USADO-FLAG(WKS-J)                             
110200        MOVE SPACES TO WKS-MSG-LOG                                        
110300        STRING 'Mapped ''' DELIMITED BY SIZE                              
110400               WKS-ENC-COL(WKS-J) DELIMITED BY SIZE                       
110500               ''' -> ''' DELIMITED BY SIZE                               
110600               FR-CONTR-REFEREN-CANON(FR-CR-IX) DELIMITED BY SIZE         
110700               '''' DELIMITED BY SIZE                                     
110800          INTO WKS-MSG-LOG                                                
110900        PERFORM 095-ESCRIBE-BITACORA                                      
111000     ELSE                                                                 
111100        MOVE SPACES TO WKS-MSG-LOG                                        
111200        STRING 'WARNING: sin encabezado para campo '                      
111300                  DELIMITED BY SIZE                                       
111400               FR-CONTR-REFEREN-CANON(FR-CR-IX) DELIMITED BY SIZE         
111500          INTO WKS-MSG-LOG                                                
111600        PERFORM 095-ESCRIBE-BITACORA                                      
111700     END-IF.                                                              
111800 215-EMPAREJA-CAMPO-REFEREN-E. EXIT.                                      
111900*                                                                         
112000*     REUTILIZA LOS MISMOS TRES PERFORM DE                                
112100*     205-EMPAREJA-CAMPO-PRINCIPAL PORQUE 210/220/230 YA                  
112200*     SABEN DISTINGUIR PRINCIPAL DE REFERENCIA POR                        
112300*     WKS-DATASET-EN-CURSO.                                               
112400*                                                                         
112500*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
112600*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
112700*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
112800*                                                                         
112900*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
113000*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
113100*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
113200                                                                          
113300* RECORRE LOS 24 CAMPOS DEL CATALOGO PRINCIPAL CONTANDO CUANTOS           
113400* DE LOS 21 OBLIGATORIOS NO FUERON RECLAMADOS. SI HUBO ALGUNO,            
113500* MUESTRA FALTANTES, MAPEADOS Y DISPONIBLES Y TERMINA EN ERROR;           
113600* DE LO CONTRARIO CUENTA LOS REGISTROS DE DATOS DEL EXTRACTO.             
113700 300-VALIDA-CAMPOS-PRINCIPAL SECTION.                                     
113800     MOVE ZERO TO WKS-TOPE-TABLA                                          
113900     MOVE ZERO TO WKS-CONT-FALTANTES                                      
114000     PERFORM 305-VALIDA-UN-CAMPO-PRINCIPAL                                
114100        VARYING FR-CP-IX FROM 1 BY 1 UNTIL FR-CP-IX > 24                  
114200*     UN SOLO CAMPO OBLIGATORIO SIN EMPAREJAR BASTA PARA                  
114300*     RECHAZAR TODO EL ARCHIVO -- EL REPORTE DE VALIDACION                
114400*     MUESTRA LAS TRES LISTAS (FALTANTES, MAPEADOS,                       
114500*     DISPONIBLES) PARA QUE EL ANALISTA CORRIJA EL EXTRACTO               
114600*     SIN TENER QUE VOLVER A CORRER EL PROGRAMA A CIEGAS.                 
114700     IF WKS-CONT-FALTANTES > ZERO                                         
114800        MOVE SPACES TO WKS-MSG-LOG                                        
114900        STRING '*** CAMPOS OBLIGATORIOS AUSENTES EN MAINDATA: '           
115000               DELIMITED BY SIZE                                          
115100               WKS-CONT-FALTANTES DELIMITED BY SIZE                       
115200          INTO WKS-MSG-LOG                                                
115300        PERFORM 095-ESCRIBE-BITACORA                                      
115400        PERFORM 306-MUESTRA-UN-FALTANTE-PRINCIPAL                         
115500           VARYING FR-CP-IX FROM 1 BY 1 UNTIL FR-CP-IX > 24               
115600        MOVE '    CAMPOS MAPEADOS:' TO WKS-MSG-LOG                        
115700        PERFORM 095-ESCRIBE-BITACORA                                      
115800        PERFORM 308-MUESTRA-UN-MAPEADO-PRINCIPAL                          
115900           VARYING FR-CP-IX FROM 1 BY 1 UNTIL FR-CP-IX > 24               
116000        MOVE '    ENCABEZADOS DISPONIBLES EN EL ARCHIVO:'                 
116100           TO WKS-MSG-LOG                                                 
116200        PERFORM 095-ESCRIBE-BITACORA                                      
116300        PERFORM 330-MUESTRA-UN-DISPONIBLE                                 
116400           VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-ENC-TOTAL          
116500        PERFORM 800-USO-PROGRAMA                                          
116600        MOVE 1 TO RETURN-CODE                                             
116700        PERFORM 990-CIERRA-ARCHIVOS                                       
116800        STOP RUN                                                          
116900     ELSE                                                                 
117000*     TODOS LOS OBLIGATORIOS PRESENTES -- CUENTA LOS                      
117100*     RENGLONES DE DATOS RESTANTES PARA EL RESUMEN.                       
117200        PERFORM 336-CUENTA-REG-PRINCIPAL                                  
117300        MOVE 'FORMAT VALIDATION PASSED - MAINDATA' TO WKS-MSG-LOG         
117400        PERFORM 095-ESCRIBE-BITACORA                                      
117500        MOVE SPACES TO WKS-MSG-LOG                                        
117600        STRING '    REGISTROS CARGADOS: ' DELIMITED BY SIZE               
117700               WKS-CONT-REG-MAIN DELIMITED BY SIZE                        
117800          INTO WKS-MSG-LOG                                                
117900        PERFORM 095-ESCRIBE-BITACORA                                      
118000     END-IF.                                                              
118100 300-VALIDA-CAMPOS-PRINCIPAL-E. EXIT.                                     
118200*                                                                         
118300*     WKS-TOPE-TABLA SE PONE EN CERO AQUI PERO YA NO SE USA               
118400*     EN ESTA VERSION -- QUEDO DE UN INTENTO ANTERIOR DE                  
118500*     TABLA DE TOPES POR REGION, VER DS-0151.                             
118600*                                                                         
118700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
118800*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
118900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
119000*                                                                         
119100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
119200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
119300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
119400                                                                          
119500* CUENTA UN CAMPO DEL EXTRACTO PRINCIPAL COMO FALTANTE SOLO               
119600* SI ES OBLIGATORIO Y NO FUE RECLAMADO POR NINGUN ENCABEZADO.             
119700 305-VALIDA-UN-CAMPO-PRINCIPAL SECTION.                                   
119800     IF WKS-CLAIM-PRIN-FLAG(FR-CP-IX) = 'N' AND                           
119900        FR-CONTR-PRINCIPAL-FLAG(FR-CP-IX) = 'OBL'                         
120000        ADD 1 TO WKS-CONT-FALTANTES                                       
120100     END-IF.                                                              
120200 305-VALIDA-UN-CAMPO-PRINCIPAL-E. EXIT.                                   
120300*                                                                         
120400*     SOLO CUENTA LOS OBLIGATORIOS -- LOS TRES CAMPOS 'OPC'               
120500*     DEL CATALOGO PRINCIPAL PUEDEN QUEDAR SIN EMPAREJAR                  
120600*     SIN QUE ESO DETENGA LA CORRIDA.                                     
120700*                                                                         
120800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
120900*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
121000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
121100*                                                                         
121200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
121300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
121400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
121500                                                                          
121600 306-MUESTRA-UN-FALTANTE-PRINCIPAL SECTION.                               
121700     IF WKS-CLAIM-PRIN-FLAG(FR-CP-IX) = 'N' AND                           
121800        FR-CONTR-PRINCIPAL-FLAG(FR-CP-IX) = 'OBL'                         
121900        MOVE SPACES TO WKS-MSG-LOG                                        
122000        STRING '    FALTANTE: ' DELIMITED BY SIZE                         
122100               FR-CONTR-PRINCIPAL-CANON(FR-CP-IX)                         
122200                  DELIMITED BY SIZE                                       
122300          INTO WKS-MSG-LOG                                                
122400        PERFORM 095-ESCRIBE-BITACORA                                      
122500        MOVE FR-CONTR-PRINCIPAL-CANON(FR-CP-IX) TO WKS-CMP-IZQ            
122600        PERFORM 320-ARMA-SUGERENCIAS                                      
122700        PERFORM 325-MUESTRA-SUGERENCIAS                                   
122800     END-IF.                                                              
122900 306-MUESTRA-UN-FALTANTE-PRINCIPAL-E. EXIT.                               
123000*                                                                         
123100*     LA SUGERENCIA SE ARMA CONTRA EL NOMBRE CANONICO, NO                 
123200*     CONTRA LA VARIANTE, PARA QUE LA CERCANIA SEA CONSISTENTE            
123300*     SIN IMPORTAR COMO VINO EL ENCABEZADO EN EL ARCHIVO.                 
123400*                                                                         
123500*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
123600*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
123700*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
123800*                                                                         
123900*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
124000*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
124100*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
124200                                                                          
124300* LISTA UN CAMPO DEL EXTRACTO PRINCIPAL YA MAPEADO CON SU                 
124400* ENCABEZADO DE ORIGEN, PARA EL REPORTE DE VALIDACION.                    
124500 308-MUESTRA-UN-MAPEADO-PRINCIPAL SECTION.                                
124600     IF WKS-CLAIM-PRIN-FLAG(FR-CP-IX) = 'S'                               
124700        MOVE SPACES TO WKS-MSG-LOG                                        
124800        STRING '    MAPEADO: ' DELIMITED BY SIZE                          
124900               FR-CONTR-PRINCIPAL-CANON(FR-CP-IX)                         
125000                  DELIMITED BY SIZE                                       
125100               ' -> ' DELIMITED BY SIZE                                   
125200               WKS-NOMBRE-PRIN-COL(FR-CP-IX) DELIMITED BY SIZE            
125300          INTO WKS-MSG-LOG                                                
125400        PERFORM 095-ESCRIBE-BITACORA                                      
125500     END-IF.                                                              
125600 308-MUESTRA-UN-MAPEADO-PRINCIPAL-E. EXIT.                                
125700*                                                                         
125800*     SOLO IMPRIME LOS YA RECLAMADOS ('S') -- SI EL CAMPO                 
125900*     QUEDO SIN EMPAREJAR, 306 YA LO CUBRIO MAS ARRIBA.                   
126000*                                                                         
126100*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
126200*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
126300*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
126400*                                                                         
126500*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
126600*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
126700*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
126800                                                                          
126900* RECORRE LOS 12 CAMPOS DEL CATALOGO DE REFERENCIA (CA O US,              
127000* SEGUN WKS-REGION-EN-CURSO); TODOS SON OBLIGATORIOS. MISMO               
127100* PATRON DE REPORTE Y CONTEO QUE 300-VALIDA-CAMPOS-PRINCIPAL.             
127200 310-VALIDA-CAMPOS-REFERENCIA SECTION.                                    
127300     MOVE ZERO TO WKS-CONT-FALTANTES                                      
127400     PERFORM 315-VALIDA-UN-CAMPO-REFEREN                                  
127500        VARYING FR-CR-IX FROM 1 BY 1 UNTIL FR-CR-IX > 12                  
127600*     LOS 12 CAMPOS DE REFERENCIA SON TODOS OBLIGATORIOS --               
127700*     MISMO CRITERIO DE RECHAZO QUE 300-VALIDA-CAMPOS-PRINCIPAL,          
127800*     PERO SOBRE LA TABLA CA O US EN TURNO.                               
127900     IF WKS-CONT-FALTANTES > ZERO                                         
128000        MOVE SPACES TO WKS-MSG-LOG                                        
128100        STRING '*** CAMPOS OBLIGATORIOS AUSENTES ('                       
128200                  DELIMITED BY SIZE                                       
128300               WKS-REGION-EN-CURSO DELIMITED BY SIZE                      
128400               '): ' DELIMITED BY SIZE                                    
128500               WKS-CONT-FALTANTES DELIMITED BY SIZE                       
128600          INTO WKS-MSG-LOG                                                
128700        PERFORM 095-ESCRIBE-BITACORA                                      
128800        PERFORM 316-MUESTRA-UN-FALTANTE-REFEREN                           
128900           VARYING FR-CR-IX FROM 1 BY 1 UNTIL FR-CR-IX > 12               
129000        MOVE '    CAMPOS MAPEADOS:' TO WKS-MSG-LOG                        
129100        PERFORM 095-ESCRIBE-BITACORA                                      
129200        PERFORM 318-MUESTRA-UN-MAPEADO-REFEREN                            
129300           VARYING FR-CR-IX FROM 1 BY 1 UNTIL FR-CR-IX > 12               
129400        MOVE '    ENCABEZADOS DISPONIBLES EN EL ARCHIVO:'                 
129500           TO WKS-MSG-LOG                                                 
129600        PERFORM 095-ESCRIBE-BITACORA                                      
129700        PERFORM 330-MUESTRA-UN-DISPONIBLE                                 
129800           VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-ENC-TOTAL          
129900        PERFORM 800-USO-PROGRAMA                                          
130000        MOVE 1 TO RETURN-CODE                                             
130100        PERFORM 990-CIERRA-ARCHIVOS                                       
130200        STOP RUN                                                          
130300     ELSE                                                                 
130400        PERFORM 340-CUENTA-REG-REFERENCIA                                 
130500        EVALUATE WKS-REGION-EN-CURSO                                      
130600           WHEN 'CA'                                                      
130700              MOVE 'FORMAT VALIDATION PASSED - CAREFDAT'                  
130800                 TO WKS-MSG-LOG                                           
130900              PERFORM 095-ESCRIBE-BITACORA                                
131000              MOVE SPACES TO WKS-MSG-LOG                                  
131100              STRING '    REGISTROS CARGADOS: ' DELIMITED BY SIZE         
131200                     WKS-CONT-REG-CA DELIMITED BY SIZE                    
131300                INTO WKS-MSG-LOG                                          
131400              PERFORM 095-ESCRIBE-BITACORA                                
131500           WHEN 'US'                                                      
131600              MOVE 'FORMAT VALIDATION PASSED - USREFDAT'                  
131700                 TO WKS-MSG-LOG                                           
131800              PERFORM 095-ESCRIBE-BITACORA                                
131900              MOVE SPACES TO WKS-MSG-LOG                                  
132000              STRING '    REGISTROS CARGADOS: ' DELIMITED BY SIZE         
132100                     WKS-CONT-REG-US DELIMITED BY SIZE                    
132200                INTO WKS-MSG-LOG                                          
132300              PERFORM 095-ESCRIBE-BITACORA                                
132400        END-EVALUATE                                                      
132500     END-IF.                                                              
132600 310-VALIDA-CAMPOS-REFERENCIA-E. EXIT.                                    
132700*                                                                         
132800*     A DIFERENCIA DEL EXTRACTO PRINCIPAL, AQUI LOS 12 CAMPOS             
132900*     SON TODOS OBLIGATORIOS -- NO HAY EQUIVALENTE A LOS                  
133000*     TRES CAMPOS 'OPC' DE FR-CONTR-PRINCIPAL.                            
133100*                                                                         
133200*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
133300*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
133400*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
133500*                                                                         
133600*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
133700*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
133800*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
133900                                                                          
134000* TODOS LOS CAMPOS DE REFERENCIA SON OBLIGATORIOS -- BASTA                
134100* QUE NO HAYA SIDO RECLAMADO PARA CONTARLO COMO FALTANTE.                 
134200 315-VALIDA-UN-CAMPO-REFEREN SECTION.                                     
134300     IF WKS-CLAIM-REF-FLAG(FR-CR-IX) = 'N'                                
134400        ADD 1 TO WKS-CONT-FALTANTES                                       
134500     END-IF.                                                              
134600 315-VALIDA-UN-CAMPO-REFEREN-E. EXIT.                                     
134700*                                                                         
134800*     NO HACE FALTA CONSULTAR LA BANDERA OBL/OPC DE LA TABLA              
134900*     DE REFERENCIA PORQUE TODAS SUS FILAS SON 'OBL'.                     
135000*                                                                         
135100*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
135200*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
135300*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
135400*                                                                         
135500*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
135600*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
135700*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
135800                                                                          
135900 316-MUESTRA-UN-FALTANTE-REFEREN SECTION.                                 
136000     IF WKS-CLAIM-REF-FLAG(FR-CR-IX) = 'N'                                
136100        MOVE SPACES TO WKS-MSG-LOG                                        
136200        STRING '    FALTANTE: ' DELIMITED BY SIZE                         
136300               FR-CONTR-REFEREN-CANON(FR-CR-IX) DELIMITED BY SIZE         
136400          INTO WKS-MSG-LOG                                                
136500        PERFORM 095-ESCRIBE-BITACORA                                      
136600        MOVE FR-CONTR-REFEREN-CANON(FR-CR-IX) TO WKS-CMP-IZQ              
136700        PERFORM 320-ARMA-SUGERENCIAS                                      
136800        PERFORM 325-MUESTRA-SUGERENCIAS                                   
136900     END-IF.                                                              
137000 316-MUESTRA-UN-FALTANTE-REFEREN-E. EXIT.                                 
137100*                                                                         
137200*     MISMA MECANICA QUE 306-MUESTRA-UN-FALTANTE-PRINCIPAL,               
137300*     PERO CONTRA EL CATALOGO DE REFERENCIA DE 12 CAMPOS Y                
137400*     LA REGION EN WKS-REGION-EN-CURSO.                                   
137500*                                                                         
137600*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
137700*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
137800*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
137900*                                                                         
138000*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
138100*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
138200*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
138300                                                                          
138400* LISTA UN CAMPO DE REFERENCIA YA MAPEADO CON SU ENCABEZADO               
138500* DE ORIGEN, PARA EL REPORTE DE VALIDACION.                               
138600 318-MUESTRA-UN-MAPEADO-REFEREN SECTION.                                  
138700     IF WKS-CLAIM-REF-FLAG(FR-CR-IX) = 'S'                                
138800        MOVE SPACES TO WKS-MSG-LOG                                        
138900        STRING '    MAPEADO: ' DELIMITED BY SIZE                          
139000               FR-CONTR-REFEREN-CANON(FR-CR-IX) DELIMITED BY SIZE         
139100               ' -> ' DELIMITED BY SIZE                                   
139200               WKS-NOMBRE-REF-COL(FR-CR-IX) DELIMITED BY SIZE             
139300          INTO WKS-MSG-LOG                                                
139400        PERFORM 095-ESCRIBE-BITACORA                                      
139500     END-IF.                                                              
139600 318-MUESTRA-UN-MAPEADO-REFEREN-E. EXIT.                                  
139700*                                                                         
139800*     EQUIVALENTE DE REFERENCIA DE                                        
139900*     308-MUESTRA-UN-MAPEADO-PRINCIPAL.                                   
140000*                                                                         
140100*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
140200*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
140300*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
140400*                                                                         
140500*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
140600*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
140700*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
140800                                                                          
140900* ARMA HASTA 3 SUGERENCIAS DE ENCABEZADOS AUN NO RECLAMADOS,              
141000* ORDENADAS POR CERCANIA REAL (WKS-CMP-IZQ YA TRAE EL NOMBRE              
141100* CANONICO DEL CAMPO FALTANTE) CONTRA CADA ENCABEZADO LIBRE,              
141200* USANDO EL MISMO SUSTITUTO CASERO DE COMPARACION CERCANA QUE             
141300* 220-BUSCA-COINCIDENCIA-CERCANA (COMPACTA-TEXTO/CUENTA-DIFS).            
141400 320-ARMA-SUGERENCIAS SECTION.                                            
141500     MOVE SPACES TO WKS-SUGERENCIAS                                       
141600     MOVE 99 TO WKS-SUG-DIFERENCIA(1)                                     
141700     MOVE 99 TO WKS-SUG-DIFERENCIA(2)                                     
141800     MOVE 99 TO WKS-SUG-DIFERENCIA(3)                                     
141900     PERFORM 322-ARMA-UNA-SUGERENCIA                                      
142000        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-ENC-TOTAL             
142100     MOVE ZERO TO WKS-SUG-TOTAL                                           
142200     IF WKS-SUG-DIFERENCIA(1) < 99                                        
142300        ADD 1 TO WKS-SUG-TOTAL                                            
142400     END-IF                                                               
142500     IF WKS-SUG-DIFERENCIA(2) < 99                                        
142600        ADD 1 TO WKS-SUG-TOTAL                                            
142700     END-IF                                                               
142800     IF WKS-SUG-DIFERENCIA(3) < 99                                        
142900        ADD 1 TO WKS-SUG-TOTAL                                            
143000     END-IF.                                                              
143100 320-ARMA-SUGERENCIAS-E. EXIT.                                            
143200*                                                                         
143300*     LAS TRES CASILLAS SE INICIALIZAN EN 99 (SIN CANDIDATO)              
143400*     ANTES DE RECORRER LOS ENCABEZADOS PARA QUE CUALQUIER                
143500*     DIFERENCIA REAL, POR GRANDE QUE SEA, LAS DESPLACE.                  
143600*                                                                         
143700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
143800*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
143900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
144000*                                                                         
144100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
144200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
144300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
144400                                                                          
144500 322-ARMA-UNA-SUGERENCIA SECTION.                                         
144600     IF WKS-ENC-USADO-FLAG(WKS-K) = 'N'                                   
144700        MOVE WKS-ENC-COL(WKS-K) TO WKS-CMP-DER                            
144800        PERFORM 240-COMPACTA-TEXTO                                        
144900        PERFORM 250-CUENTA-DIFERENCIAS                                    
145000        PERFORM 323-INSERTA-SUGERENCIA                                    
145100     END-IF.                                                              
145200 322-ARMA-UNA-SUGERENCIA-E. EXIT.                                         
145300*                                                                         
145400*     SOLO SE CONSIDERAN ENCABEZADOS AUN NO RECLAMADOS --                 
145500*     UNO YA EMPAREJADO CON OTRO CAMPO NO PUEDE SUGERIRSE                 
145600*     DE NUEVO PARA EL CAMPO FALTANTE EN TURNO.                           
145700*                                                                         
145800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
145900*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
146000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
146100*                                                                         
146200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
146300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
146400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
146500                                                                          
146600 323-INSERTA-SUGERENCIA SECTION.                                          
146700     IF WKS-CMP-DIFERENCIAS < WKS-SUG-DIFERENCIA(3)                       
146800        MOVE WKS-CMP-DIFERENCIAS TO WKS-SUG-DIFERENCIA(3)                 
146900        MOVE WKS-ENC-COL(WKS-K)  TO WKS-SUG-TEXTO(3)                      
147000        PERFORM 324-ORDENA-SUGERENCIAS                                    
147100     END-IF.                                                              
147200 323-INSERTA-SUGERENCIA-E. EXIT.                                          
147300*                                                                         
147400*     SOLO DESPLAZA LA TERCERA CASILLA -- EL ORDENAMIENTO                 
147500*     COMPLETO DE LAS TRES LO HACE DESPUES                                
147600*     324-ORDENA-SUGERENCIAS.                                             
147700*                                                                         
147800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
147900*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
148000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
148100*                                                                         
148200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
148300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
148400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
148500                                                                          
148600 324-ORDENA-SUGERENCIAS SECTION.                                          
148700     IF WKS-SUG-DIFERENCIA(3) < WKS-SUG-DIFERENCIA(2)                     
148800        PERFORM 326-INTERCAMBIA-DOS-TRES                                  
148900     END-IF                                                               
149000     IF WKS-SUG-DIFERENCIA(2) < WKS-SUG-DIFERENCIA(1)                     
149100        PERFORM 328-INTERCAMBIA-UNO-DOS                                   
149200     END-IF.                                                              
149300 324-ORDENA-SUGERENCIAS-E. EXIT.                                          
149400*                                                                         
149500*     BURBUJA DE DOS PASOS FIJOS (3-CONTRA-2, LUEGO 2-CONTRA-1)           
149600*     PORQUE LA LISTA SIEMPRE TIENE EXACTAMENTE TRES CASILLAS --          
149700*     NO SE JUSTIFICA UN PERFORM VARYING PARA ESTE TAMAÑO.                
149800*                                                                         
149900*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
150000*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
150100*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
150200*                                                                         
150300*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
150400*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
150500*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
150600                                                                          
150700 325-MUESTRA-SUGERENCIAS SECTION.                                         
150800     IF WKS-SUG-TOTAL = ZERO                                              
150900        MOVE '    (SIN ENCABEZADOS DISPONIBLES COMO SUGERENCIA)'          
151000             TO WKS-MSG-LOG                                               
151100        PERFORM 095-ESCRIBE-BITACORA                                      
151200     ELSE                                                                 
151300        PERFORM 327-MUESTRA-UNA-SUGERENCIA                                
151400           VARYING WKS-I FROM 1 BY 1                                      
151500           UNTIL WKS-I > WKS-SUG-TOTAL                                    
151600     END-IF.                                                              
151700 325-MUESTRA-SUGERENCIAS-E. EXIT.                                         
151800*                                                                         
151900*     SI NINGUN ENCABEZADO LIBRE QUEDO DENTRO DEL UMBRAL,                 
152000*     WKS-SUG-TOTAL SIGUE EN CERO Y SE AVISA EXPLICITAMENTE               
152100*     QUE NO HAY SUGERENCIA, EN VEZ DE CALLAR EL BLOQUE.                  
152200*                                                                         
152300*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
152400*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
152500*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
152600*                                                                         
152700*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
152800*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
152900*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
153000                                                                          
153100* INTERCAMBIA LAS ENTRADAS 2 Y 3 DE WKS-SUGERENCIAS (ORDENAMIENTO         
153200* POR BURBUJA DE SOLO 3 ELEMENTOS -- NO SE JUSTIFICA UNA TABLA            
153300* DE ORDENAMIENTO MAS ELABORADA PARA TAN POCOS DATOS).                    
153400 326-INTERCAMBIA-DOS-TRES SECTION.                                        
153500     MOVE WKS-SUG-DIFERENCIA(2) TO WKS-CMP-LARGO-MIN                      
153600     MOVE WKS-SUG-DIFERENCIA(3) TO WKS-SUG-DIFERENCIA(2)                  
153700     MOVE WKS-CMP-LARGO-MIN     TO WKS-SUG-DIFERENCIA(3)                  
153800     MOVE WKS-SUG-TEXTO(2)      TO WKS-CMP-IZQ-COMP                       
153900     MOVE WKS-SUG-TEXTO(3)      TO WKS-SUG-TEXTO(2)                       
154000     MOVE WKS-CMP-IZQ-COMP      TO WKS-SUG-TEXTO(3).                      
154100 326-INTERCAMBIA-DOS-TRES-E. EXIT.                                        
154200*                                                                         
154300*     WKS-CMP-LARGO-MIN Y WKS-CMP-IZQ-COMP SE REUSAN AQUI                 
154400*     SOLO COMO VARIABLES DE INTERCAMBIO TEMPORAL -- NO                   
154500*     GUARDAN SU SIGNIFICADO ORIGINAL DE 240/250 EN ESTE PASO.            
154600*                                                                         
154700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
154800*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
154900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
155000*                                                                         
155100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
155200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
155300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
155400                                                                          
155500* IMPRIME UNA SOLA SUGERENCIA (WKS-I) DE LA LISTA YA ORDENADA             
155600* DE MENOR A MAYOR WKS-SUG-DIFERENCIA.                                    
155700 327-MUESTRA-UNA-SUGERENCIA SECTION.                                      
155800     MOVE SPACES TO WKS-MSG-LOG                                           
155900     STRING '    SUGERENCIA: ' DELIMITED BY SIZE                          
156000            WKS-SUG-TEXTO(WKS-I) DELIMITED BY SIZE                        
156100       INTO WKS-MSG-LOG                                                   
156200     PERFORM 095-ESCRIBE-BITACORA.                                        
156300 327-MUESTRA-UNA-SUGERENCIA-E. EXIT.                                      
156400*                                                                         
156500*     SOLO IMPRIME EL TEXTO, NO LA DIFERENCIA -- AL ANALISTA              
156600*     LE INTERESA EL NOMBRE DEL ENCABEZADO SUGERIDO, NO EL                
156700*     PUNTAJE INTERNO DE CERCANIA.                                        
156800*                                                                         
156900*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
157000*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
157100*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
157200*                                                                         
157300*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
157400*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
157500*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
157600                                                                          
157700* INTERCAMBIA LAS ENTRADAS 1 Y 2 DE WKS-SUGERENCIAS -- SEGUNDO            
157800* Y ULTIMO PASO DEL ORDENAMIENTO DE BURBUJA DE 3 ELEMENTOS.               
157900 328-INTERCAMBIA-UNO-DOS SECTION.                                         
158000     MOVE WKS-SUG-DIFERENCIA(1) TO WKS-CMP-LARGO-MIN                      
158100     MOVE WKS-SUG-DIFERENCIA(2) TO WKS-SUG-DIFERENCIA(1)                  
158200     MOVE WKS-CMP-LARGO-MIN     TO WKS-SUG-DIFERENCIA(2)                  
158300     MOVE WKS-SUG-TEXTO(1)      TO WKS-CMP-IZQ-COMP                       
158400     MOVE WKS-SUG-TEXTO(2)      TO WKS-SUG-TEXTO(1)                       
158500     MOVE WKS-CMP-IZQ-COMP      TO WKS-SUG-TEXTO(2).                      
158600 328-INTERCAMBIA-UNO-DOS-E. EXIT.                                         
158700*                                                                         
158800*     SEGUNDO Y ULTIMO PASO DE LA BURBUJA -- AL TERMINAR ESTE             
158900*     PARRAFO LAS TRES CASILLAS QUEDAN DE MENOR A MAYOR                   
159000*     DIFERENCIA.                                                         
159100*                                                                         
159200*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
159300*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
159400*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
159500*                                                                         
159600*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
159700*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
159800*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
159900                                                                          
160000* MUESTRA UN ENCABEZADO DEL ARCHIVO EN TURNO -- USADO PARA LA             
160100* LISTA DE 'ENCABEZADOS DISPONIBLES' DEL REPORTE DE VALIDACION,           
160200* TANTO PARA EL EXTRACTO PRINCIPAL COMO PARA LA REFERENCIA.               
160300 330-MUESTRA-UN-DISPONIBLE SECTION.                                       
160400     MOVE SPACES TO WKS-MSG-LOG                                           
160500     STRING '    ENCABEZADO: ' DELIMITED BY SIZE                          
160600            WKS-ENC-COL(WKS-K) DELIMITED BY SIZE                          
160700       INTO WKS-MSG-LOG                                                   
160800     PERFORM 095-ESCRIBE-BITACORA.                                        
160900 330-MUESTRA-UN-DISPONIBLE-E. EXIT.                                       
161000*                                                                         
161100*     RECORRE TODOS LOS ENCABEZADOS DEL ARCHIVO, RECLAMADOS               
161200*     O NO -- ES LA LISTA COMPLETA, NO SOLO LOS LIBRES, PARA              
161300*     QUE EL ANALISTA VEA EXACTAMENTE QUE TRAJO EL EXTRACTO.              
161400*                                                                         
161500*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
161600*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
161700*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
161800*                                                                         
161900*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
162000*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
162100*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
162200                                                                          
162300* CUENTA LOS RENGLONES DE DATOS RESTANTES DEL EXTRACTO PRINCIPAL          
162400* (YA CONSUMIDO EL ENCABEZADO POR 200-ESTANDARIZA-PRINCIPAL).             
162500 336-CUENTA-REG-PRINCIPAL SECTION.                                        
162600     MOVE ZERO TO WKS-FIN-ARCHIVO                                         
162700     MOVE ZERO TO WKS-CONT-REG-MAIN                                       
162800     PERFORM 337-LEE-UN-REG-PRINCIPAL                                     
162900        UNTIL WKS-FIN-ARCHIVO NOT = ZERO.                                 
163000 336-CUENTA-REG-PRINCIPAL-E. EXIT.                                        
163100*                                                                         
163200*     SOLO SE LLAMA CUANDO YA PASO LA VALIDACION DE CAMPOS --             
163300*     NO TIENE CASO CONTAR REGISTROS DE UN ARCHIVO QUE YA SE              
163400*     VA A RECHAZAR POR ENCABEZADO INCOMPLETO.                            
163500*                                                                         
163600*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
163700*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
163800*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
163900*                                                                         
164000*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
164100*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
164200*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
164300                                                                          
164400* LEE UN SOLO RENGLON DE DATOS DE MAINDATA (SIN VALIDAR SU                
164500* CONTENIDO -- SOLO SE CUENTA PARA EL RESUMEN DEL REPORTE).               
164600 337-LEE-UN-REG-PRINCIPAL SECTION.                                        
164700     READ MAINDATA                                                        
164800        AT END MOVE 9 TO WKS-FIN-ARCHIVO                                  
164900        NOT AT END ADD 1 TO WKS-CONT-REG-MAIN                             
165000     END-READ.                                                            
165100 337-LEE-UN-REG-PRINCIPAL-E. EXIT.                                        
165200*                                                                         
165300*     EL CONTENIDO DEL RENGLON NO SE USA PARA NADA MAS QUE                
165400*     EL CONTEO -- LA VALIDACION DE CONTENIDO POR RENGLON                 
165500*     QUEDA FUERA DEL ALCANCE DE ESTE PROGRAMA.                           
165600*                                                                         
165700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
165800*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
165900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
166000*                                                                         
166100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
166200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
166300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
166400                                                                          
166500* CUENTA LOS RENGLONES DE DATOS RESTANTES DE LA TABLA DE                  
166600* REFERENCIA EN TURNO (CA O US, SEGUN WKS-REGION-EN-CURSO).               
166700 340-CUENTA-REG-REFERENCIA SECTION.                                       
166800     MOVE ZERO TO WKS-FIN-ARCHIVO                                         
166900     EVALUATE WKS-REGION-EN-CURSO                                         
167000        WHEN 'CA' MOVE ZERO TO WKS-CONT-REG-CA                            
167100        WHEN 'US' MOVE ZERO TO WKS-CONT-REG-US                            
167200     END-EVALUATE                                                         
167300     PERFORM 341-LEE-UN-REG-REFERENCIA                                    
167400        UNTIL WKS-FIN-ARCHIVO NOT = ZERO.                                 
167500 340-CUENTA-REG-REFERENCIA-E. EXIT.                                       
167600*                                                                         
167700*     EQUIVALENTE DE REFERENCIA DE                                        
167800*     336-CUENTA-REG-PRINCIPAL, SOBRE CAREFDAT O USREFDAT                 
167900*     SEGUN WKS-REGION-EN-CURSO.                                          
168000*                                                                         
168100*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
168200*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
168300*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
168400*                                                                         
168500*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
168600*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
168700*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
168800                                                                          
168900 341-LEE-UN-REG-REFERENCIA SECTION.                                       
169000     EVALUATE WKS-REGION-EN-CURSO                                         
169100        WHEN 'CA'                                                         
169200           READ CAREFDAT                                                  
169300              AT END MOVE 1 TO WKS-FIN-ARCHIVO                            
169400              NOT AT END ADD 1 TO WKS-CONT-REG-CA                         
169500           END-READ                                                       
169600        WHEN 'US'                                                         
169700           READ USREFDAT                                                  
169800              AT END MOVE 2 TO WKS-FIN-ARCHIVO                            
169900              NOT AT END ADD 1 TO WKS-CONT-REG-US                         
170000           END-READ                                                       
170100     END-EVALUATE.                                                        
170200 341-LEE-UN-REG-REFERENCIA-E. EXIT.                                       
170300*                                                                         
170400*     EVALUATE SEPARADO DE 210-ESTANDARIZA-REFERENCIA PORQUE              
170500*     AQUI YA NO INTERESA EL CONTENIDO DEL RENGLON, SOLO                  
170600*     SABER CUANDO SE ACABO EL ARCHIVO.                                   
170700*                                                                         
170800*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
170900*     DE DS-0162 (21/04/06) -- VER BITACORA DE CAMBIOS AL                 
171000*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
171100*                                                                         
171200*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
171300*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
171400*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
171500                                                                          
171600* RECORRE SECUENCIALMENTE EL CALENDARIO DE DIAS DE REPORTE                
171700* (CA O US, SEGUN WKS-REGION-EN-CURSO) BUSCANDO LA FECHA DE               
171800* CORRIDA (WKS-FECHA-CORRIDA-ISO) POR IGUALDAD EXACTA, SIN                
171900* TOLERANCIA. UN RENGLON MALFORMADO O ILEGIBLE SE SALTA SIN               
172000* DETENER LA CORRIDA (DIAS=0, NO FATAL); SI EL CALENDARIO ES              
172100* LEGIBLE PERO NO HAY COINCIDENCIA, ES ERROR FATAL.                       
172200 400-BUSCA-DIAS-REPORTE SECTION.                                          
172300     MOVE 'N' TO WKS-DIAS-ENCONTRADO-SW                                   
172400     MOVE ZERO TO WKS-DR-DIAS                                             
172500*     RECORRE EL CALENDARIO RENGLON POR RENGLON HASTA                     
172600*     ENCONTRAR LA FECHA DE CORRIDA O LLEGAR AL FIN DEL                   
172700*     ARCHIVO (INCLUYE EL CASO DE RENGLON MALFORMADO, QUE                 
172800*     TAMBIEN DETIENE LA BUSQUEDA -- VER 410 MAS ABAJO).                  
172900     PERFORM 410-LEE-UN-RENGLON-DIAS                                      
173000        UNTIL WKS-DIAS-ENCONTRADO OR WKS-DIAS-EOF                         
173100*     NO ENCONTRAR LA FECHA EN UN CALENDARIO LEGIBLE ES ERROR             
173200*     FATAL (DS-0140 SOLO EXIME AL CALENDARIO ILEGIBLE).                  
173300     IF NOT WKS-DIAS-ENCONTRADO AND NOT WKS-DIAS-MALO                     
173400        MOVE SPACES TO WKS-MSG-LOG                                        
173500        STRING '*** SIN COINCIDENCIA EN CALENDARIO DE DIAS'               
173600               DELIMITED BY SIZE                                          
173700               ' DE REPORTE (' DELIMITED BY SIZE                          
173800               WKS-REGION-EN-CURSO DELIMITED BY SIZE                      
173900               '): ' DELIMITED BY SIZE                                    
174000               WKS-FECHA-CORRIDA-ISO DELIMITED BY SIZE                    
174100          INTO WKS-MSG-LOG                                                
174200        PERFORM 095-ESCRIBE-BITACORA                                      
174300        MOVE 1 TO RETURN-CODE                                             
174400        PERFORM 990-CIERRA-ARCHIVOS                                       
174500        STOP RUN                                                          
174600     END-IF                                                               
174700     EVALUATE WKS-REGION-EN-CURSO                                         
174800        WHEN 'CA' MOVE WKS-DR-DIAS TO WKS-DIAS-CA-CARGADOS                
174900        WHEN 'US' MOVE WKS-DR-DIAS TO WKS-DIAS-US-CARGADOS                
175000     END-EVALUATE.                                                        
175100 400-BUSCA-DIAS-REPORTE-E. EXIT.                                          
175200*                                                                         
175300*     SI EL CALENDARIO NO TRAE LA FECHA DE CORRIDA ES ERROR               
175400*     FATAL -- NO HAY VALOR POR DEFECTO PARA DIAS DE REPORTE              
175500*     CUANDO LA FECHA MISMA NO APARECE.                                   
175600*                                                                         
175700*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
175800*     DE DS-0170 (12/09/07) -- VER BITACORA DE CAMBIOS AL                 
175900*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
176000*                                                                         
176100*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
176200*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
176300*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
176400                                                                          
176500* LEE UN RENGLON DEL CALENDARIO EN TURNO. UN ESTADO DE ARCHIVO            
176600* DISTINTO DE 00/10 SE TRATA COMO RENGLON ILEGIBLE (NO FATAL,             
176700* DEJA DIAS=0 Y TERMINA LA BUSQUEDA DE ESTE CALENDARIO).                  
176800 410-LEE-UN-RENGLON-DIAS SECTION.                                         
176900     MOVE 'N' TO WKS-DIAS-MALO-SW                                         
177000*     LEE DEL CALENDARIO CA O US SEGUN LA REGION EN TURNO;                
177100*     UN FILE STATUS DISTINTO DE 00 (OK) O 10 (FIN NORMAL)                
177200*     SE TRATA COMO RENGLON ILEGIBLE, NO COMO ERROR FATAL.                
177300     EVALUATE WKS-REGION-EN-CURSO                                         
177400        WHEN 'CA'                                                         
177500           READ CADAYDAT INTO WKS-DIAS-RENGLON                            
177600              AT END MOVE 'S' TO WKS-DIAS-EOF-SW                          
177700           END-READ                                                       
177800           IF FS-CADAYDAT NOT = 0 AND FS-CADAYDAT NOT = 10                
177900              MOVE 'S' TO WKS-DIAS-MALO-SW                                
178000              MOVE 'S' TO WKS-DIAS-EOF-SW                                 
178100           END-IF                                                         
178200        WHEN 'US'                                                         
178300           READ USDAYDAT INTO WKS-DIAS-RENGLON                            
178400              AT END MOVE 'S' TO WKS-DIAS-EOF-SW                          
178500           END-READ                                                       
178600           IF FS-USDAYDAT NOT = 0 AND FS-USDAYDAT NOT = 10                
178700              MOVE 'S' TO WKS-DIAS-MALO-SW                                
178800              MOVE 'S' TO WKS-DIAS-EOF-SW                                 
178900           END-IF                                                         
179000     END-EVALUATE                                                         
179100*     COMPARACION EXACTA CONTRA LA FECHA DE CORRIDA YA                    
179200*     REMASCARADA EN FORMATO AAAA-MM-DD -- SIN TOLERANCIA.                
179300     IF NOT WKS-DIAS-EOF AND WKS-DR-FECHA NOT = SPACES                    
179400        IF WKS-DR-FECHA = WKS-FECHA-CORRIDA-ISO                           
179500           MOVE 'S' TO WKS-DIAS-ENCONTRADO-SW                             
179600        END-IF                                                            
179700     END-IF.                                                              
179800 410-LEE-UN-RENGLON-DIAS-E. EXIT.                                         
179900*                                                                         
180000*     UN RENGLON MAL FORMADO NO DETIENE LA CORRIDA -- SOLO SE             
180100*     TOMA COMO CERO DIAS Y SE SIGUE BUSCANDO, VER DS-0140.               
180200*                                                                         
180300*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
180400*     DE DS-0126 (26/08/98) -- VER BITACORA DE CAMBIOS AL                 
180500*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
180600*                                                                         
180700*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: PEDR. PREGUNTAR               
180800*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
180900*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
181000                                                                          
181100* REPORTE DE USO (800-USO-PROGRAMA). SE DESPLIEGA CUANDO LOS              
181200* PARAMETROS DE CORRIDA NO CUMPLEN O NO ABREN LOS ARCHIVOS,               
181300* CON LA LISTA DE ARCHIVOS Y CAMPOS OBLIGATORIOS POR EXTRACTO.            
181400 800-USO-PROGRAMA SECTION.                                                
181500     DISPLAY '========================================'                   
181600     DISPLAY 'USO: FLASHRPT REQUIERE 7 ARCHIVOS DE'                       
181700     DISPLAY '     ENTRADA Y 1 DE SALIDA:'                                
181800     DISPLAY '  MAINDATA  - EXTRACTO PRINCIPAL (21 CAMPOS'                
181900     DISPLAY '              OBLIGATORIOS, 3 OPCIONALES)'                  
182000     DISPLAY '  CAREFDAT  - REFERENCIA CANADA (12 CAMPOS)'                
182100     DISPLAY '  USREFDAT  - REFERENCIA E.U.A. (12 CAMPOS)'                
182200     DISPLAY '  CADAYDAT  - CALENDARIO DIAS DE REPORTE CA'                
182300     DISPLAY '  USDAYDAT  - CALENDARIO DIAS DE REPORTE US'                
182400     DISPLAY '  S3RAWDAT  - EXTRACTO CRUDO (SOLO EXISTE)'                 
182500     DISPLAY '  REBATDAT  - EXTRACTO DE REBATES (SOLO'                    
182600     DISPLAY '              EXISTE)'                                      
182700     DISPLAY '  RUNLOGDD  - BITACORA DE CORRIDA (SALIDA)'                 
182800     DISPLAY '========================================'.                  
182900 800-USO-PROGRAMA-E. EXIT.                                                
183000*                                                                         
183100*     SE LLAMA DESDE CUALQUIER RUTA DE ERROR FATAL -- ES LA               
183200*     MISMA AYUDA QUE VERIA UN OPERADOR AL CORRER EL                      
183300*     PROGRAMA SIN PARAMETROS, PARA NO DUPLICAR EL TEXTO.                 
183400*                                                                         
183500*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
183600*     DE DS-0129 (09/02/99) -- VER BITACORA DE CAMBIOS AL                 
183700*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
183800*                                                                         
183900*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: ERDG. PREGUNTAR               
184000*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
184100*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
184200                                                                          
184300* LINEA FINAL DE RESUMEN DE LA CORRIDA CON LOS DIAS DE                    
184400* REPORTE CARGADOS PARA CADA CALENDARIO.                                  
184500 900-RESUMEN-FINAL SECTION.                                               
184600     MOVE SPACES TO WKS-MSG-LOG                                           
184700     STRING 'Days of Reporting loaded - CA: ' DELIMITED BY SIZE           
184800            WKS-DIAS-CA-CARGADOS DELIMITED BY SIZE                        
184900            ', US: ' DELIMITED BY SIZE                                    
185000            WKS-DIAS-US-CARGADOS DELIMITED BY SIZE                        
185100       INTO WKS-MSG-LOG                                                   
185200     PERFORM 095-ESCRIBE-BITACORA.                                        
185300 900-RESUMEN-FINAL-E. EXIT.                                               
185400*                                                                         
185500*     ES LA ULTIMA LINEA QUE ESCRIBE UNA CORRIDA EXITOSA --               
185600*     SU AUSENCIA EN LA BITACORA ES SEÑAL DE QUE LA CORRIDA               
185700*     TERMINO POR ALGUNA RUTA DE ERROR ANTES DE LLEGAR AQUI.              
185800*                                                                         
185900*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
186000*     DE DS-0140 (15/05/01) -- VER BITACORA DE CAMBIOS AL                 
186100*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
186200*                                                                         
186300*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: RARZ. PREGUNTAR               
186400*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
186500*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
186600                                                                          
186700* CIERRE ORDENADO DE TODOS LOS ARCHIVOS EN CUALQUIER RUTA DE              
186800* SALIDA, NORMAL O DE ERROR (DS-0162).                                    
186900 990-CIERRA-ARCHIVOS SECTION.                                             
187000     CLOSE MAINDATA                                                       
187100     CLOSE CAREFDAT                                                       
187200     CLOSE USREFDAT                                                       
187300     CLOSE CADAYDAT                                                       
187400     CLOSE USDAYDAT                                                       
187500     CLOSE RUNLOGDD.                                                      
187600 990-CIERRA-ARCHIVOS-E. EXIT.                                             
187700*                                                                         
187800*     SE PERFORM DESDE TODAS LAS RUTAS, EXITOSAS Y DE ERROR,              
187900*     PARA QUE NINGUN ARCHIVO QUEDE ABIERTO AL TERMINAR LA                
188000*     CORRIDA, SIN IMPORTAR POR DONDE SALGA EL PROGRAMA.                  
188100*                                                                         
188200*     REVISADO SIN CAMBIO DE COMPORTAMIENTO EN LA REGRESION               
188300*     DE DS-0151 (03/10/03) -- VER BITACORA DE CAMBIOS AL                 
188400*     INICIO DEL PROGRAMA PARA EL DETALLE DE ESA CORRIDA.                 
188500*                                                                         
188600*     ULTIMO EN TOCAR ESTE PARRAFO A FONDO: MCHV. PREGUNTAR               
188700*     ANTES DE CAMBIAR EL ORDEN DE PRECEDENCIA DE ESTA                    
188800*     RUTINA SI EL AUTOR ORIGINAL SIGUE EN EL DEPTO.                      
